000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    CMPRATE.
000400 AUTHOR.        K. OYELARAN.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  03/14/92.
000700 DATE-COMPILED. 03/14/92.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   MODULE NAME = CMPRATE                                        *
001200*                                                                *
001300*   DESCRIPTIVE NAME = PERFORMANCE RATING TO BUCKET MAPPER       *
001400*                                                                *
001500*   FUNCTION = MAPS A RAW PERFORMANCE RATING, GIVEN ON EITHER A  *
001600*              3-POINT OR A 5-POINT SCALE, TO ONE OF THREE       *
001700*              PERFORMANCE BUCKETS USED BY THE ADJUSTMENT        *
001800*              MATRIX.  CALLED FROM CMPCALC1 (SINGLE CALC) AND   *
001900*              CMPBULK (BULK BATCH ENGINE).  VALIDATES THE RAW   *
002000*              RATING AGAINST THE CALLING CLIENT'S SCALE AND,    *
002100*              WHEN THE CALLER IS THE BULK PATH AND THE CLIENT'S *
002200*              SCALE IS 3-POINT, DOWN-CONVERTS A 4 OR 5 RATING   *
002300*              TO 3 BEFORE VALIDATING IT.  NO UP-CONVERSION IS   *
002400*              EVER PERFORMED.                                   *
002500*                                                                *
002600*   INVOKE BY : CALL "CMPRATE" USING RATE-SCALE-CODE,
002700*               RATE-BULK-DOWNCONVERT-SW, RATE-RAW-RATING,
002800*               RATE-PERF-BUCKET, RATE-VALID-SW.
002900*                                                                *
003000******************************************************************
003100*    CHANGE LOG                                                 *
003200* DATE     BY   REQUEST  DESCRIPTION                            *
003300* -------- ---- -------- --------------------------------------- *
003400* 03/14/92 KO   CR-0118  ORIGINAL PROGRAM - CARVED OUT OF        *CR-0118 
003500*                        CMPCALC1 SO BOTH THE SINGLE-CALC AND    *
003600*                        BULK PATHS SHARE ONE MAPPING.           *
003700* 09/02/93 KO   CR-0144  ADDED 5-POINT SCALE SUPPORT.             CR-0144 
003800* 11/30/94 SP   CR-0201  REJECT RATINGS OUTSIDE 1..MAX-FOR-SCALE  CR-0201 
003900*                        BEFORE ANY BUCKET MAPPING IS ATTEMPTED.
004000* 06/19/98 AD   CR-0266  Y2K REVIEW - NO DATE FIELDS IN THIS      CR-0266 
004100*                        PROGRAM, NO CHANGE REQUIRED.
004200* 02/11/99 AD   CR-0271  Y2K SIGN-OFF RECORDED.                   CR-0271 
004300* 07/08/01 ML   CR-0309  ADDED BULK-ONLY DOWN-CONVERSION SWITCH   CR-0309 
004400*                        SO CMPBULK CAN SILENTLY MAP 4/5 TO 3
004500*                        FOR 3-POINT CLIENTS; SINGLE-CALC PATH
004600*                        NEVER PASSES THE SWITCH ON.
004700* 04/22/03 RJM  CR-0338  CLARIFIED COMMENTS, NO LOGIC CHANGE.     CR-0338
004800* 03/02/04 SP   CR-0347  NO FIELDS IN THIS PROGRAM CHANGED -      CR-0347
004900*                        REVIEWED AFTER CMPCREQ/CMPCRSP/CMPMROW  CR-0347
005000*                        WERE REPACKED COMP-3, SCALE-CODE/RATING CR-0347
005100*                        FIELDS PASSED IN ARE 1-DIGIT UNSIGNED   CR-0347
005200*                        AND UNAFFECTED.                         CR-0347
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400
006500*--- WORK COUNTERS USED ACROSS 200/300 BELOW.
006600 01  WS-WORK-COUNTERS.
006700     05  WS-SUB                      PIC 9(01) COMP.
006800     05  WS-MAX-RATING-FOR-SCALE     PIC 9(01) COMP VALUE 0.
006900     05  FILLER                      PIC X(02) VALUE SPACES.
007000
007100*--- 5-POINT SCALE TABLE, LOADED AS A LITERAL AND VIEWED AS AN
007200*--- OCCURS TABLE - RATING 1,2,3,4,5 MAPS TO BUCKET 1,2,2,3,3.
007300 01  WS-RATING-TO-BUCKET-5PT-LIT     PIC X(05) VALUE "12233".
007400 01  WS-RATING-TO-BUCKET-5PT-TAB REDEFINES
007500         WS-RATING-TO-BUCKET-5PT-LIT.
007600     05  WS-RTB5-BUCKET              PIC 9(01) OCCURS 5 TIMES.
007700
007800*--- 3-POINT SCALE TABLE - IDENTITY MAPPING, RATING 1,2,3 MAPS
007900*--- TO BUCKET 1,2,3, BUT KEPT AS A TABLE LOOKUP SO THE 3-POINT
008000*--- AND 5-POINT PATHS USE THE SAME STYLE OF CODE.
008100 01  WS-RATING-TO-BUCKET-3PT-LIT     PIC X(03) VALUE "123".
008200 01  WS-RATING-TO-BUCKET-3PT-TAB REDEFINES
008300         WS-RATING-TO-BUCKET-3PT-LIT.
008400     05  WS-RTB3-BUCKET              PIC 9(01) OCCURS 3 TIMES.
008500
008600*--- 3-POINT SCALE CODE HELD AS A NUMERIC/DISPLAY PAIR VIA
008700*--- REDEFINES SO 200-VALIDATE-RATING-RANGE AND 100-DOWN-
008800*--- CONVERT-RATING'S SCALE TEST READ THE SAME WAY REGARD-
008900*--- LESS OF USAGE, PER THE CMPMLKUP CONVENTION.
009000 01  WS-SCALE-3PT-CODE-N         PIC 9(01) VALUE 3.
009100 01  WS-SCALE-3PT-CODE-X REDEFINES WS-SCALE-3PT-CODE-N
009200                                 PIC X(01).
009300
009400 LINKAGE SECTION.
009500 01  RATE-SCALE-CODE                 PIC 9(01).
009600 01  RATE-BULK-DOWNCONVERT-SW        PIC X(01).
009700     88  RATE-DOWNCONVERT-ALLOWED    VALUE "Y".
009800 01  RATE-RAW-RATING                 PIC 9(01).
009900 01  RATE-PERF-BUCKET                PIC 9(01).
010000 01  RATE-VALID-SW                   PIC X(01).
010100     88  RATE-RATING-VALID           VALUE "Y".
010200
010300 PROCEDURE DIVISION USING RATE-SCALE-CODE,
010400         RATE-BULK-DOWNCONVERT-SW, RATE-RAW-RATING,
010500         RATE-PERF-BUCKET, RATE-VALID-SW.
010600
010700 000-MAINLINE.
010800     MOVE "N" TO RATE-VALID-SW.
010900     MOVE 0   TO RATE-PERF-BUCKET.
011000
011100     PERFORM 100-DOWNCONVERT-RATING THRU 100-EXIT.
011200     PERFORM 200-VALIDATE-RATING-RANGE THRU 200-EXIT.
011300
011400     IF RATE-RATING-VALID
011500         PERFORM 300-MAP-RATING-TO-BUCKET THRU 300-EXIT
011600     END-IF.
011700
011800     GOBACK.
011900
012000*--- BULK-PATH-ONLY: A RATING OF 4 OR 5 GIVEN TO A 3-POINT
012100*--- CLIENT IS SILENTLY FORCED DOWN TO 3 BEFORE VALIDATION.
012200*--- THE SINGLE-CALCULATION PATH NEVER SETS THE SWITCH ON, SO
012300*--- THIS PARAGRAPH IS A NO-OP FOR THAT CALLER.
012400 100-DOWNCONVERT-RATING.
012500     IF RATE-DOWNCONVERT-ALLOWED
012600         IF RATE-SCALE-CODE = WS-SCALE-3PT-CODE-N
012700             IF RATE-RAW-RATING = 4 OR RATE-RAW-RATING = 5
012800                 MOVE 3 TO RATE-RAW-RATING
012900             END-IF
013000         END-IF
013100     END-IF.
013200 100-EXIT.
013300     EXIT.
013400
013500 200-VALIDATE-RATING-RANGE.
013600     EVALUATE RATE-SCALE-CODE
013700         WHEN WS-SCALE-3PT-CODE-N
013800             MOVE WS-SCALE-3PT-CODE-N TO WS-MAX-RATING-FOR-SCALE
013900         WHEN 5
014000             MOVE 5 TO WS-MAX-RATING-FOR-SCALE
014100         WHEN OTHER
014200             MOVE 0 TO WS-MAX-RATING-FOR-SCALE
014300     END-EVALUATE.
014400
014500     IF RATE-RAW-RATING > 0
014600             AND RATE-RAW-RATING NOT > WS-MAX-RATING-FOR-SCALE
014700         MOVE "Y" TO RATE-VALID-SW
014800     ELSE
014900         MOVE "N" TO RATE-VALID-SW
015000     END-IF.
015100 200-EXIT.
015200     EXIT.
015300
015400 300-MAP-RATING-TO-BUCKET.
015500     MOVE RATE-RAW-RATING TO WS-SUB.
015600     EVALUATE RATE-SCALE-CODE
015700         WHEN 3
015800             MOVE WS-RTB3-BUCKET(WS-SUB) TO RATE-PERF-BUCKET
015900         WHEN 5
016000             MOVE WS-RTB5-BUCKET(WS-SUB) TO RATE-PERF-BUCKET
016100     END-EVALUATE.
016200 300-EXIT.
016300     EXIT.

