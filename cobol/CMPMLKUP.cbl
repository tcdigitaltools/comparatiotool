000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    CMPMLKUP.
000400 AUTHOR.        S. PRUITT.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  05/02/92.
000700 DATE-COMPILED. 05/02/92.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   MODULE NAME = CMPMLKUP                                       *
001200*                                                                *
001300*   DESCRIPTIVE NAME = ADJUSTMENT-MATRIX TABLE LOADER/SEARCH     *
001400*                                                                *
001500*   FUNCTION = LOADS THE ADJUSTMENT-MATRIX FILE (CMPMROW         *
001600*              RECORDS) INTO A WORKING-STORAGE TABLE ON ITS      *
001700*              FIRST CALL IN A RUN AND HOLDS IT FOR THE LIFE OF  *
001800*              THE RUN UNIT - NO INDEXED ACCESS IS AVAILABLE FOR *
001900*              THIS FILE, SO EVERY LOOKUP IS A TABLE SEARCH.     *
002000*              GIVEN A CLIENT, PERFORMANCE BUCKET AND COMPA-     *
002100*              RATIO, RETURNS THE SINGLE ACTIVE MATRIX ROW WHOSE *
002200*              BAND CONTAINS THE RATIO, OR A NOT-FOUND SWITCH.   *
002300*              SHARED BY CMPCALC1 (SINGLE CALCULATION) AND       *
002400*              CMPBULK (BULK BATCH ENGINE) SO BOTH PATHS SEARCH  *
002500*              THE SAME IN-MEMORY TABLE.                         *
002600*                                                                *
002700*   INVOKE BY : CALL "CMPMLKUP" USING LK-MATRIX-FILE-NAME,
002800*               LK-LOOKUP-CLIENT-ID, LK-LOOKUP-PERF-BUCKET,
002900*               LK-LOOKUP-COMPA-RATIO, LK-FOUND-SW,
003000*               LK-FOUND-MATRIX-ROW.
003100*                                                                *
003200******************************************************************
003300*    CHANGE LOG                                                 *
003400* DATE     BY   REQUEST  DESCRIPTION                            *
003500* -------- ---- -------- --------------------------------------- *
003600* 05/02/92 SP   CR-0119  ORIGINAL PROGRAM.                       *
003700* 02/18/93 SP   CR-0131  RAISED TABLE SIZE FROM 200 TO 500 ROWS  *
003800*                        AFTER CLIENT ONBOARDING VOLUME GREW.    *
003900* 08/07/95 RJM  CR-0219  ADDED INACTIVE-ROW SKIP (ACTIVE-FLAG    *
004000*                        MUST BE "Y" TO PARTICIPATE).            *
004100* 05/14/98 AD   CR-0262  Y2K REVIEW OF THIS MODULE - NO DATE     *
004200*                        FIELDS PRESENT, NO CHANGE REQUIRED.     *
004300* 01/26/99 AD   CR-0270  Y2K SIGN-OFF RECORDED.                  *
004400* 10/03/02 ML   CR-0327  CLARIFIED THAT THE TABLE IS LOADED ONCE *
004500*                        PER RUN UNIT, NOT ONCE PER CALL.        *
004600* 03/02/04 SP   CR-0347  ADJUSTMENT-MATRIX-ROW COMPA-RATIO/PCT   *
004700*                        FIELDS REPACKED COMP-3 - NO LOGIC       *
004800*                        CHANGE, THIS PROGRAM'S OWN WORKING-     *
004900*                        STORAGE COPY STAYS DISPLAY.             *
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT MATRIX-FILE
006200            ASSIGN TO MATRIX01
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS IS WS-MATRIX-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  MATRIX-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100 COPY CMPMROW.
007200
007300 WORKING-STORAGE SECTION.
007400
007500 01  WS-FILE-STATUS-CODES.
007600     05  WS-MATRIX-STATUS            PIC X(02) VALUE SPACES.
007700         88  WS-MATRIX-OK            VALUE "00".
007800         88  WS-MATRIX-EOF           VALUE "10".
007900     05  FILLER                      PIC X(02) VALUE SPACES.
008000
008100 01  WS-SWITCHES.
008200     05  WS-FIRST-CALL-SW            PIC X(01) VALUE "Y".
008300         88  WS-FIRST-CALL           VALUE "Y".
008400     05  WS-TABLE-LOADED-SW          PIC X(01) VALUE "N".
008500         88  WS-TABLE-LOADED         VALUE "Y".
008600     05  WS-ROW-MATCHES-SW           PIC X(01) VALUE "N".
008700         88  WS-ROW-MATCHES          VALUE "Y".
008800     05  FILLER                      PIC X(02) VALUE SPACES.
008900
009000 01  WS-TABLE-COUNTERS.
009100     05  WS-MATRIX-ROW-COUNT         PIC S9(04) COMP VALUE 0.
009200     05  WS-MATRIX-ROW-MAX           PIC S9(04) COMP VALUE 500.
009300     05  WS-SEARCH-SUB               PIC S9(04) COMP VALUE 0.
009400     05  FILLER                      PIC X(02) VALUE SPACES.
009500
009600*--- IN-MEMORY COPY OF THE ADJUSTMENT-MATRIX FILE, LOADED ONCE
009700*--- PER RUN UNIT AND SEARCHED SEQUENTIALLY ON EVERY CALL.
009800 01  WS-MATRIX-TABLE.
009900     05  WS-MX-ENTRY OCCURS 500 TIMES
010000             INDEXED BY WS-MX-IDX.
010100         10  WS-MX-CLIENT-ID         PIC X(20).
010200         10  WS-MX-PERF-BUCKET       PIC 9(01).
010300         10  WS-MX-COMPA-FROM        PIC S9(1)V9(2).
010400         10  WS-MX-COMPA-TO          PIC S9(1)V9(2).
010500         10  WS-MX-PCT-LT-5-YEARS    PIC S9(3)V9(2).
010600         10  WS-MX-PCT-GTE-5-YEARS   PIC S9(3)V9(2).
010700         10  WS-MX-ACTIVE-FLAG       PIC X(01).
010800
010900*--- SAME TABLE, VIEWED AS RAW CHARACTERS, SO THE WHOLE ROW CAN
011000*--- BE CLEARED IN ONE MOVE WHEN THE TABLE IS RE-INITIALISED.
011100 01  WS-MATRIX-TABLE-ALT REDEFINES WS-MATRIX-TABLE.
011200     05  WS-MX-ENTRY-X OCCURS 500 TIMES.
011300         10  FILLER                  PIC X(29).
011400
011500*--- "AND ABOVE" SENTINEL FOR THE TOP BAND (COMPA-TO = 9.99)
011600*--- HELD AS A NUMERIC/DISPLAY PAIR VIA REDEFINES, RATHER THAN A
011700*--- SECOND LITERAL, SO THE COMPARISON BELOW READS THE SAME WAY
011800*--- REGARDLESS OF USAGE.
011900 01  WS-UPPER-SENTINEL-N             PIC S9(1)V9(2) VALUE 9.99.
012000 01  WS-UPPER-SENTINEL-X REDEFINES WS-UPPER-SENTINEL-N
012100                                     PIC X(03).
012200
012300*--- TABLE CAPACITY HELD AS A NUMERIC/DISPLAY PAIR VIA
012400*--- REDEFINES, SAME IDIOM AS WS-UPPER-SENTINEL ABOVE, SO THE
012500*--- FULL-TABLE WARNING IN 100-LOAD-MATRIX-TABLE READS THE
012600*--- SAME WAY REGARDLESS OF USAGE.
012700 01  WS-TABLE-FULL-WARN-N            PIC 9(03) VALUE 500.
012800 01  WS-TABLE-FULL-WARN-X REDEFINES WS-TABLE-FULL-WARN-N
012900                                     PIC X(03).
013000
013100 LINKAGE SECTION.
013200 01  LK-MATRIX-FILE-NAME             PIC X(08).
013300 01  LK-LOOKUP-CLIENT-ID             PIC X(20).
013400 01  LK-LOOKUP-PERF-BUCKET           PIC 9(01).
013500 01  LK-LOOKUP-COMPA-RATIO           PIC S9(3)V9(4).
013600 01  LK-FOUND-SW                     PIC X(01).
013700     88  LK-ROW-FOUND                VALUE "Y".
013800 COPY CMPMROW REPLACING ==ADJUSTMENT-MATRIX-ROW== BY
013900         ==LK-FOUND-MATRIX-ROW==, ==MX-== BY ==LF-==.
014000
014100 PROCEDURE DIVISION USING LK-MATRIX-FILE-NAME,
014200         LK-LOOKUP-CLIENT-ID, LK-LOOKUP-PERF-BUCKET,
014300         LK-LOOKUP-COMPA-RATIO, LK-FOUND-SW, LK-FOUND-MATRIX-ROW.
014400
014500 000-MAINLINE.
014600     MOVE "N" TO LK-FOUND-SW.
014700     IF WS-FIRST-CALL
014800         PERFORM 100-LOAD-MATRIX-TABLE THRU 100-EXIT
014900         MOVE "N" TO WS-FIRST-CALL-SW
015000     END-IF.
015100
015200     PERFORM 200-SEARCH-MATRIX-TABLE THRU 200-EXIT.
015300
015400     GOBACK.
015500
015600 100-LOAD-MATRIX-TABLE.
015700     MOVE SPACES TO WS-MATRIX-TABLE-ALT.
015800     MOVE 0 TO WS-MATRIX-ROW-COUNT.
015900
016000     OPEN INPUT MATRIX-FILE.
016100     IF NOT WS-MATRIX-OK
016200         DISPLAY "CMPMLKUP - CANNOT OPEN MATRIX FILE, STATUS = "
016300                 WS-MATRIX-STATUS
016400         GO TO 100-EXIT
016500     END-IF.
016600
016700     PERFORM 120-READ-MATRIX-STEP THRU 120-EXIT
016800         UNTIL WS-MATRIX-EOF
016900                 OR WS-MATRIX-ROW-COUNT = WS-MATRIX-ROW-MAX.
017000
017100     CLOSE MATRIX-FILE.
017200     SET WS-TABLE-LOADED TO TRUE.
017300     IF WS-MATRIX-ROW-COUNT = WS-TABLE-FULL-WARN-N
017400         DISPLAY "CMPMLKUP - WARNING - MATRIX TABLE FILLED TO "
017500                 "CAPACITY, SOME ROWS MAY NOT HAVE BEEN LOADED"
017600     END-IF.
017700 100-EXIT.
017800     EXIT.
017900
018000 120-READ-MATRIX-STEP.
018100     READ MATRIX-FILE
018200         AT END
018300             SET WS-MATRIX-EOF TO TRUE
018400         NOT AT END
018500             PERFORM 150-STORE-MATRIX-ROW THRU 150-EXIT
018600     END-READ.
018700 120-EXIT.
018800     EXIT.
018900
019000 150-STORE-MATRIX-ROW.
019100     IF MX-ROW-ACTIVE
019200         ADD 1 TO WS-MATRIX-ROW-COUNT
019300         MOVE MX-CLIENT-ID        TO
019400              WS-MX-CLIENT-ID(WS-MATRIX-ROW-COUNT)
019500         MOVE MX-PERF-BUCKET      TO
019600              WS-MX-PERF-BUCKET(WS-MATRIX-ROW-COUNT)
019700         MOVE MX-COMPA-FROM       TO
019800              WS-MX-COMPA-FROM(WS-MATRIX-ROW-COUNT)
019900         MOVE MX-COMPA-TO         TO
020000              WS-MX-COMPA-TO(WS-MATRIX-ROW-COUNT)
020100         MOVE MX-PCT-LT-5-YEARS   TO
020200              WS-MX-PCT-LT-5-YEARS(WS-MATRIX-ROW-COUNT)
020300         MOVE MX-PCT-GTE-5-YEARS  TO
020400              WS-MX-PCT-GTE-5-YEARS(WS-MATRIX-ROW-COUNT)
020500         MOVE MX-ACTIVE-FLAG      TO
020600              WS-MX-ACTIVE-FLAG(WS-MATRIX-ROW-COUNT)
020700     END-IF.
020800 150-EXIT.
020900     EXIT.
021000
021100*--- EXACTLY ONE MATCH IS EXPECTED.  THE CALLER (CMPCALC1 OR
021200*--- CMPBULK) DECIDES WHAT TO DO WHEN NONE IS FOUND - THIS
021300*--- PARAGRAPH ONLY REPORTS FOUND/NOT-FOUND.
021400 200-SEARCH-MATRIX-TABLE.
021500     SET WS-ROW-MATCHES-SW TO "N".
021600     SET WS-MX-IDX TO 1.
021700     PERFORM 210-SEARCH-STEP THRU 210-EXIT
021800         VARYING WS-SEARCH-SUB FROM 1 BY 1
021900             UNTIL WS-SEARCH-SUB > WS-MATRIX-ROW-COUNT
022000                 OR LK-ROW-FOUND.
022100 200-EXIT.
022200     EXIT.
022300
022400 210-SEARCH-STEP.
022500*--- A TOP-BAND ROW'S COMPA-TO IS LOADED AS THE OPEN-END
022600*--- SENTINEL 9.99 (SEE WS-UPPER-SENTINEL-N ABOVE) - SUCH A
022700*--- ROW MATCHES ANY RATIO AT OR ABOVE ITS COMPA-FROM, EVEN
022800*--- ONE THE 4-DIGIT RATIO FIELD CARRIES PAST 9.99.
022900     IF WS-MX-CLIENT-ID(WS-SEARCH-SUB) = LK-LOOKUP-CLIENT-ID
023000         AND WS-MX-PERF-BUCKET(WS-SEARCH-SUB)
023100                     = LK-LOOKUP-PERF-BUCKET
023200         AND LK-LOOKUP-COMPA-RATIO
023300                     NOT < WS-MX-COMPA-FROM(WS-SEARCH-SUB)
023400         AND (LK-LOOKUP-COMPA-RATIO
023500                     NOT > WS-MX-COMPA-TO(WS-SEARCH-SUB)
023600             OR WS-MX-COMPA-TO(WS-SEARCH-SUB)
023700                     = WS-UPPER-SENTINEL-N)
023800         MOVE "Y" TO LK-FOUND-SW
023900         MOVE WS-MX-CLIENT-ID(WS-SEARCH-SUB) TO LF-CLIENT-ID
024000         MOVE WS-MX-PERF-BUCKET(WS-SEARCH-SUB)
024100                 TO LF-PERF-BUCKET
024200         MOVE WS-MX-COMPA-FROM(WS-SEARCH-SUB)
024300                 TO LF-COMPA-FROM
024400         MOVE WS-MX-COMPA-TO(WS-SEARCH-SUB) TO LF-COMPA-TO
024500         MOVE WS-MX-PCT-LT-5-YEARS(WS-SEARCH-SUB)
024600                 TO LF-PCT-LT-5-YEARS
024700         MOVE WS-MX-PCT-GTE-5-YEARS(WS-SEARCH-SUB)
024800                 TO LF-PCT-GTE-5-YEARS
024900         MOVE WS-MX-ACTIVE-FLAG(WS-SEARCH-SUB)
025000                 TO LF-ACTIVE-FLAG
025100     END-IF.
025200 210-EXIT.
025300     EXIT.
