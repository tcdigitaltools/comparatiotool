000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    CMPMSEED.
000400 AUTHOR.        K. OKONJO.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  05/03/93.
000700 DATE-COMPILED. 05/03/93.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   MODULE NAME = CMPMSEED                                      *
001200*                                                                *
001300*   DESCRIPTIVE NAME = DEFAULT ADJUSTMENT MATRIX SEEDER          *
001400*                                                                *
001500*   FUNCTION = WRITES THE STANDARD STARTER ADJUSTMENT MATRIX FOR *
001600*              A NEW CLIENT - 18 ROWS, 3 PERFORMANCE BUCKETS BY  *
001700*              6 FIXED COMPA-RATIO BANDS EACH, EVERY ROW CARRYING*
001800*              A FIXED PCT-LT-5-YEARS/PCT-GTE-5-YEARS PAIR FROM  *
001900*              THE LITERAL TABLE IN 250 BELOW.  REFUSES TO RUN   *
002000*              IF THE CLIENT-ID PARM IS BLANK OR IF THE CLIENT   *
002100*              ALREADY HAS ANY ROW ON THE MATRIX FILE - THIS     *
002200*              PROGRAM NEVER OVERLAYS AN EXISTING MATRIX.        *
002300*                                                                *
002400*   INVOKE BY : JCL STEP - READS PARM FOR THE NEW CLIENT-ID.     *
002500*                                                                *
002600******************************************************************
002700*    CHANGE LOG                                                 *
002800* DATE     BY   REQUEST  DESCRIPTION                            *
002900* -------- ---- -------- --------------------------------------- *
003000* 05/03/93 KO   CR-0134  ORIGINAL PROGRAM.                       *
003100* 03/11/95 KO   CR-0197  REJECT-IF-EXISTS CHECK ADDED AFTER A    *
003200*                        RERUN DOUBLE-SEEDED A CLIENT AND LEFT   *
003300*                        36 ROWS ON THE FILE INSTEAD OF 18.      *
003400* 09/19/96 RJM  CR-0231  MATRIX-ID NOW BUILT FROM CLIENT-ID,     *
003500*                        BUCKET AND BAND SO EACH SEEDED ROW HAS  *
003600*                        A UNIQUE KEY VALUE FOR TRACE LISTINGS.  *
003700* 07/02/98 AD   CR-0267  Y2K REVIEW - NO WINDOWED DATE FIELDS,   *
003800*                        NO CHANGE REQUIRED.                     *
003900* 03/04/99 AD   CR-0276  Y2K SIGN-OFF RECORDED.                  *
004000* 08/28/01 ML   CR-0311  DOCUMENTED THE LITERAL TABLE AGAINST    *
004100*                        THE RATE COMMITTEE'S STANDARD MATRIX    *
004200*                        SCHEDULE SO FUTURE CHANGES TO THE       *
004300*                        SCHEDULE ARE MADE HERE, NOT BY HAND ON  *
004400*                        EACH CLIENT'S ROWS.                     *
004500* 03/02/04 SP   CR-0347  ADJUSTMENT-MATRIX-ROW COMPA-RATIO/PCT   *
004600*                        FIELDS REPACKED COMP-3 - NO LOGIC       *
004700*                        CHANGE, THE DEFAULT-SCHEDULE WORK AREA  *
004800*                        STAYS DISPLAY AND MOVES CONVERT AS USUAL*
004900* 08/19/04 SP   CR-0349  255-BUILD-STEP WAS MOVING THE X(03)/    *
005000*                        X(05) SLICES OF WS-SCHEDULE-LITERALS    *
005100*                        STRAIGHT INTO VV9(2) FIELDS - COBOL     *
005200*                        TREATS AN ALPHANUMERIC SENDER AS AN     *
005300*                        INTEGER ON SUCH A MOVE, SO THE DECIMAL  *
005400*                        POINT LANDED WRONG AND EVERY SEEDED     *
005500*                        COMPA-FROM/TO AND PCT VALUE WAS BAD.    *
005600*                        ADDED WS-SCHEDULE-LITERALS-N, A NUMERIC *
005700*                        REDEFINES OF THE SAME BYTES, AND 255    *
005800*                        NOW READS THAT VIEW DIRECTLY.           *
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT MATRIX-FILE
007100            ASSIGN TO MATRIX01
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS WS-MATRIX-STATUS.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  MATRIX-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD.
008000 COPY CMPMROW.
008100
008200 WORKING-STORAGE SECTION.
008300
008400 01  WS-FILE-STATUS-CODES.
008500     05  WS-MATRIX-STATUS            PIC X(02) VALUE SPACES.
008600         88  WS-MATRIX-OK            VALUE "00".
008700         88  WS-MATRIX-EOF           VALUE "10".
008800     05  FILLER                      PIC X(02) VALUE SPACES.
008900
009000 01  WS-SWITCHES.
009100     05  WS-MATRIX-EOF-SW            PIC X(01) VALUE "N".
009200         88  WS-AT-MATRIX-EOF        VALUE "Y".
009300     05  WS-CLIENT-EXISTS-SW         PIC X(01) VALUE "N".
009400         88  WS-CLIENT-ALREADY-SEEDED VALUE "Y".
009500     05  WS-REJECT-SW                PIC X(01) VALUE "N".
009600         88  WS-RUN-REJECTED         VALUE "Y".
009700     05  FILLER                      PIC X(02) VALUE SPACES.
009800
009900*--- RUN PARAMETER - THE ONE NEW CLIENT-ID TO SEED - SUPPLIED ON
010000*--- SYSIN, SAME CONVENTION AS CMPBULK AND CMPMVAL.
010100 01  PARAM-RECORD.
010200     05  P-CLIENT-ID                 PIC X(20).
010300     05  FILLER                      PIC X(02) VALUE SPACES.
010400
010500 01  WS-RUN-PARAMETERS.
010600     05  WS-RUN-CLIENT-ID            PIC X(20) VALUE SPACES.
010700     05  FILLER                      PIC X(02) VALUE SPACES.
010800
010900 01  WS-COUNTERS.
011000     05  WS-ROWS-SEEDED              PIC 9(03) COMP VALUE 0.
011100     05  FILLER                      PIC X(02) VALUE SPACES.
011200
011300*--- THE STANDARD 18-ROW STARTER SCHEDULE - 3 BUCKETS (3, 2, 1) BY
011400*--- 6 FIXED COMPA-RATIO BANDS EACH - SEE CR-0311 ABOVE.  UNPACKED
011500*--- FROM WS-SCHEDULE-LITERALS BELOW BY 250-BUILD-SCHEDULE-TABLE,
011600*--- THEN WRITTEN ROW BY ROW BY 300 BELOW.
011700 01  WS-DEFAULT-SCHEDULE-TABLE.
011800     05  WS-DEFAULT-ENTRY OCCURS 18 TIMES INDEXED BY WS-SCH-IDX.
011900         10  WS-DS-BUCKET            PIC 9(01).
012000         10  WS-DS-COMPA-FROM        PIC S9(1)V9(2).
012100         10  WS-DS-COMPA-TO          PIC S9(1)V9(2).
012200         10  WS-DS-PCT-LT-5          PIC S9(3)V9(2).
012300         10  WS-DS-PCT-GTE-5         PIC S9(3)V9(2).
012400 01  WS-DEFAULT-SCHEDULE-TABLE-R
012500         REDEFINES WS-DEFAULT-SCHEDULE-TABLE.
012600     05  WS-DS-ALL-X                 PIC X(306).
012700
012800*--- LITERAL VALUES FOR THE 18-ROW SCHEDULE, EACH ENTRY A 17-BYTE
012900*--- STRING OF BUCKET(1) + COMPA-FROM(3) + COMPA-TO(3) +
013000*--- PCT-LT-5(5) + PCT-GTE-5(5) DIGITS, UNPACKED BY
013100*--- 250-BUILD-SCHEDULE-TABLE
013200*--- RATHER THAN VALUE-CLAUSED DIRECTLY ON THE NUMERIC TABLE, SO
013300*--- EACH BUCKET'S SIX ROWS READ TOGETHER ON THE SOURCE LISTING.
013400 01  WS-SCHEDULE-LITERALS.
013500     05  WS-SL-BUCKET-3.
013600         10  FILLER PIC X(17) VALUE "30000700210002500".
013700         10  FILLER PIC X(17) VALUE "30710850170002100".
013800         10  FILLER PIC X(17) VALUE "30861010120001700".
013900         10  FILLER PIC X(17) VALUE "31011150080001200".
014000         10  FILLER PIC X(17) VALUE "31161300060000800".
014100         10  FILLER PIC X(17) VALUE "31309990000000000".
014200     05  WS-SL-BUCKET-2.
014300         10  FILLER PIC X(17) VALUE "20000700150001700".
014400         10  FILLER PIC X(17) VALUE "20710850120001700".
014500         10  FILLER PIC X(17) VALUE "20861010080001200".
014600         10  FILLER PIC X(17) VALUE "21011150060000800".
014700         10  FILLER PIC X(17) VALUE "21161300040000600".
014800         10  FILLER PIC X(17) VALUE "21309990000000000".
014900     05  WS-SL-BUCKET-1.
015000         10  FILLER PIC X(17) VALUE "10000700080001200".
015100         10  FILLER PIC X(17) VALUE "10710850060000800".
015200         10  FILLER PIC X(17) VALUE "10861010040000600".
015300         10  FILLER PIC X(17) VALUE "11011150000000400".
015400         10  FILLER PIC X(17) VALUE "11161300000000000".
015500         10  FILLER PIC X(17) VALUE "11309990000000000".
015600*--- NUMERIC VIEW OF THE 17-BYTE GROUPS ABOVE, READ DIGIT-FOR-
015700*--- DIGIT WITH THE DECIMAL POINT FALLING WHERE 255 BELOW NEEDS
015800*--- IT.  255 USED TO MOVE AN X(03)/X(05) SLICE OF THE LITERAL
015900*--- STRAIGHT INTO A VV9(2) FIELD, BUT COBOL TREATS AN
016000*--- ALPHANUMERIC SENDER AS AN INTEGER ON SUCH A MOVE, SO THE
016100*--- DECIMAL POINT LANDED IN THE WRONG PLACE AND EVERY SEEDED
016200*--- COMPA-FROM/TO AND PCT VALUE CAME OUT WRONG - CR-0349.  THIS
016300*--- VIEW IS READ DIRECTLY INSTEAD, SAME IDIOM AS THE ROW-COUNT
016400*--- N/X PAIR BELOW.
016500 01  WS-SCHEDULE-LITERALS-N REDEFINES WS-SCHEDULE-LITERALS.
016600     05  WS-SL-NUM-ENTRY OCCURS 18 TIMES.
016700         10  WS-SL-BUCKET-N          PIC 9(01).
016800         10  WS-SL-FROM-N            PIC 9(01)V9(02).
016900         10  WS-SL-TO-N              PIC 9(01)V9(02).
017000         10  WS-SL-LT-5-N            PIC 9(03)V9(02).
017100         10  WS-SL-GTE-5-N           PIC 9(03)V9(02).
017200
017300*--- SCRATCH AREA FOR BUILDING ONE UNIQUE MATRIX-ID PER SEEDED
017400*--- ROW - CLIENT-ID, BUCKET DIGIT, TWO BAND VALUES - SEE CR-0231.
017500 01  WS-ID-BUILD-WORK.
017600     05  WS-IDB-BUCKET-DISPLAY       PIC 9(01).
017700     05  WS-IDB-FROM-DISPLAY         PIC 9(01)V9(02).
017800     05  WS-IDB-TO-DISPLAY           PIC 9(01)V9(02).
017900     05  FILLER                      PIC X(02) VALUE SPACES.
018000
018100*--- ROW COUNT FOR THE STANDARD SCHEDULE HELD AS A NUMERIC/
018200*--- DISPLAY PAIR VIA REDEFINES SO 250 AND 300 BELOW'S LOOP
018300*--- BOUND READS THE SAME WAY REGARDLESS OF USAGE, PER THE
018400*--- CMPMLKUP CONVENTION.
018500 01  WS-SCHEDULE-ROW-COUNT-N      PIC 9(02) VALUE 18.
018600 01  WS-SCHEDULE-ROW-COUNT-X REDEFINES
018700         WS-SCHEDULE-ROW-COUNT-N  PIC X(02).
018800
018900 01  WS-REPORT-LINES.
019000     05  WS-RPT-SUMMARY-LINE         PIC X(80) VALUE SPACES.
019100     05  FILLER                      PIC X(02) VALUE SPACES.
019200
019300 PROCEDURE DIVISION.
019400
019500 000-MAINLINE.
019600     ACCEPT PARAM-RECORD.
019700     MOVE P-CLIENT-ID TO WS-RUN-CLIENT-ID.
019800
019900     PERFORM 100-CHECK-CLIENT-NOT-BLANK THRU 100-EXIT.
020000     IF NOT WS-RUN-REJECTED
020100         PERFORM 200-CHECK-EXISTING-ROWS THRU 200-EXIT
020200     END-IF.
020300     IF NOT WS-RUN-REJECTED
020400         PERFORM 250-BUILD-SCHEDULE-TABLE THRU 250-EXIT
020500         PERFORM 300-WRITE-DEFAULT-MATRIX-ROWS THRU 300-EXIT
020600     END-IF.
020700     PERFORM 800-PRINT-SEED-REPORT THRU 800-EXIT.
020800
020900     GOBACK.
021000
021100*--- MATRIXSEEDERSERVICE STEP 1, FIRST HALF - CLIENT-ID MAY NOT BE
021200*--- BLANK - SEE BATCH FLOW "MatrixSeederService".
021300 100-CHECK-CLIENT-NOT-BLANK.
021400     IF WS-RUN-CLIENT-ID = SPACES
021500         SET WS-RUN-REJECTED TO TRUE
021600         DISPLAY "CMPMSEED - ERROR - CLIENT-ID PARM IS BLANK, "
021700                 "RUN REJECTED"
021800     END-IF.
021900 100-EXIT.
022000     EXIT.
022100
022200*--- MATRIXSEEDERSERVICE STEP 1, SECOND HALF - SCANS THE WHOLE
022300*--- MATRIX FILE FOR ANY EXISTING ROW BELONGING TO THIS CLIENT, NO
022400*--- MATTER ITS ACTIVE-FLAG SETTING - A SECOND SEEDING ATTEMPT IS
022500*--- ALWAYS REJECTED ONCE ANY ROW EXISTS - SEE CR-0197 ABOVE.
022600 200-CHECK-EXISTING-ROWS.
022700     OPEN INPUT MATRIX-FILE.
022800     IF NOT WS-MATRIX-OK
022900         DISPLAY "CMPMSEED - CANNOT OPEN MATRIX FILE, STATUS = "
023000                 WS-MATRIX-STATUS
023100         SET WS-RUN-REJECTED TO TRUE
023200         GO TO 200-EXIT
023300     END-IF.
023400
023500     PERFORM 210-READ-MATRIX-FILE THRU 210-EXIT.
023600     PERFORM 205-CHECK-ROW-STEP THRU 205-EXIT
023700         UNTIL WS-AT-MATRIX-EOF
023800             OR WS-CLIENT-ALREADY-SEEDED.
023900
024000     CLOSE MATRIX-FILE.
024100
024200     IF WS-CLIENT-ALREADY-SEEDED
024300         SET WS-RUN-REJECTED TO TRUE
024400         DISPLAY "CMPMSEED - ERROR - MATRIX ROWS ALREADY EXIST, "
024500                 "CLIENT " WS-RUN-CLIENT-ID " REJECTED"
024600     END-IF.
024700 200-EXIT.
024800     EXIT.
024900
025000 205-CHECK-ROW-STEP.
025100     IF MX-CLIENT-ID = WS-RUN-CLIENT-ID
025200         SET WS-CLIENT-ALREADY-SEEDED TO TRUE
025300     ELSE
025400         PERFORM 210-READ-MATRIX-FILE THRU 210-EXIT
025500     END-IF.
025600 205-EXIT.
025700     EXIT.
025800
025900 210-READ-MATRIX-FILE.
026000     READ MATRIX-FILE
026100         AT END
026200             SET WS-AT-MATRIX-EOF TO TRUE
026300     END-READ.
026400 210-EXIT.
026500     EXIT.
026600
026700*--- UNPACKS THE CHARACTER LITERALS IN WS-SCHEDULE-LITERALS INTO
026800*--- THE NUMERIC OCCURS TABLE USED BY 300 BELOW - ONCE PER RUN.
026900 250-BUILD-SCHEDULE-TABLE.
027000     PERFORM 255-BUILD-STEP THRU 255-EXIT
027100         VARYING WS-SCH-IDX FROM 1 BY 1
027200             UNTIL WS-SCH-IDX > WS-SCHEDULE-ROW-COUNT-N.
027300 250-EXIT.
027400     EXIT.
027500
027600 255-BUILD-STEP.
027700     MOVE WS-SL-BUCKET-N(WS-SCH-IDX)
027800         TO WS-DS-BUCKET(WS-SCH-IDX)
027900     MOVE WS-SL-FROM-N(WS-SCH-IDX)
028000         TO WS-DS-COMPA-FROM(WS-SCH-IDX)
028100     MOVE WS-SL-TO-N(WS-SCH-IDX)
028200         TO WS-DS-COMPA-TO(WS-SCH-IDX)
028300     MOVE WS-SL-LT-5-N(WS-SCH-IDX)
028400         TO WS-DS-PCT-LT-5(WS-SCH-IDX)
028500     MOVE WS-SL-GTE-5-N(WS-SCH-IDX)
028600         TO WS-DS-PCT-GTE-5(WS-SCH-IDX).
028700 255-EXIT.
028800     EXIT.
028900
029000*--- MATRIXSEEDERSERVICE STEP 2 - WRITES THE 18 ROWS FROM THE
029100*--- SCHEDULE TABLE, ONE ADJUSTMENT-MATRIX-ROW PER ENTRY, ALL WITH
029200*--- ACTIVE-FLAG "Y".
029300 300-WRITE-DEFAULT-MATRIX-ROWS.
029400     OPEN OUTPUT MATRIX-FILE.
029500     IF NOT WS-MATRIX-OK
029600         DISPLAY "CMPMSEED - CANNOT OPEN MATRIX FILE FOR OUTPUT, "
029700                 "STATUS = " WS-MATRIX-STATUS
029800         SET WS-RUN-REJECTED TO TRUE
029900         GO TO 300-EXIT
030000     END-IF.
030100
030200     PERFORM 310-WRITE-ONE-ROW THRU 310-EXIT
030300         VARYING WS-SCH-IDX FROM 1 BY 1
030400             UNTIL WS-SCH-IDX > WS-SCHEDULE-ROW-COUNT-N.
030500
030600     CLOSE MATRIX-FILE.
030700 300-EXIT.
030800     EXIT.
030900
031000 310-WRITE-ONE-ROW.
031100     MOVE WS-DS-BUCKET(WS-SCH-IDX) TO WS-IDB-BUCKET-DISPLAY.
031200     MOVE WS-DS-COMPA-FROM(WS-SCH-IDX) TO WS-IDB-FROM-DISPLAY.
031300     MOVE WS-DS-COMPA-TO(WS-SCH-IDX) TO WS-IDB-TO-DISPLAY.
031400
031500     MOVE SPACES TO MX-MATRIX-ID.
031600     STRING WS-RUN-CLIENT-ID DELIMITED SPACE
031700             "_M_" DELIMITED SIZE
031800             WS-IDB-BUCKET-DISPLAY DELIMITED SIZE
031900             "_" DELIMITED SIZE
032000             WS-IDB-FROM-DISPLAY DELIMITED SIZE
032100             "_" DELIMITED SIZE
032200             WS-IDB-TO-DISPLAY DELIMITED SIZE
032300         INTO MX-MATRIX-ID.
032400
032500     MOVE WS-RUN-CLIENT-ID TO MX-CLIENT-ID.
032600     MOVE WS-DS-BUCKET(WS-SCH-IDX) TO MX-PERF-BUCKET.
032700     MOVE WS-DS-COMPA-FROM(WS-SCH-IDX) TO MX-COMPA-FROM.
032800     MOVE WS-DS-COMPA-TO(WS-SCH-IDX) TO MX-COMPA-TO.
032900     MOVE WS-DS-PCT-LT-5(WS-SCH-IDX) TO MX-PCT-LT-5-YEARS.
033000     MOVE WS-DS-PCT-GTE-5(WS-SCH-IDX) TO MX-PCT-GTE-5-YEARS.
033100     SET MX-ROW-ACTIVE TO TRUE.
033200
033300     WRITE ADJUSTMENT-MATRIX-ROW.
033400     ADD 1 TO WS-ROWS-SEEDED.
033500 310-EXIT.
033600     EXIT.
033700
033800 800-PRINT-SEED-REPORT.
033900     MOVE SPACES TO WS-RPT-SUMMARY-LINE.
034000     IF WS-RUN-REJECTED
034100         STRING "CMPMSEED - RUN REJECTED FOR CLIENT "
034200                     DELIMITED SIZE
034300                 WS-RUN-CLIENT-ID DELIMITED SPACE
034400                 " - NO ROWS WRITTEN" DELIMITED SIZE
034500             INTO WS-RPT-SUMMARY-LINE
034600     ELSE
034700         STRING "CMPMSEED - SEEDED " DELIMITED SIZE
034800                 WS-ROWS-SEEDED DELIMITED SIZE
034900                 " DEFAULT MATRIX ROWS FOR CLIENT "
035000                     DELIMITED SIZE
035100                 WS-RUN-CLIENT-ID DELIMITED SPACE
035200             INTO WS-RPT-SUMMARY-LINE
035300     END-IF.
035400     DISPLAY WS-RPT-SUMMARY-LINE.
035500 800-EXIT.
035600     EXIT.
035700
035800 1000-ERROR-RTN.
035900     DISPLAY "CMPMSEED - RUN TERMINATED DUE TO FILE ERROR".
036000     GOBACK.
