000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    CMPMVAL.
000400 AUTHOR.        P. DUNNE.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  09/14/94.
000700 DATE-COMPILED. 09/14/94.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   MODULE NAME = CMPMVAL                                       *
001200*                                                                *
001300*   DESCRIPTIVE NAME = ADJUSTMENT MATRIX CONFIG VALIDATOR        *
001400*                                                                *
001500*   FUNCTION = LOADS ONE CLIENT'S ADJUSTMENT-MATRIX ROWS,        *
001600*              FIELD-VALIDATES EACH ROW AS IT IS LOADED, THEN    *
001700*              CHECKS THE WHOLE SET FOR MISSING BUCKETS,         *
001800*              OVERLAPPING OR GAPPED COMPA-RATIO BANDS,          *
001900*              DECREASING INCREASE PERCENTAGES ACROSS BANDS,     *
002000*              COVERAGE SPAN, CROSS-BUCKET AVERAGES AND PER-ROW  *
002100*              PERCENTAGE CEILINGS.  PRINTS AN ERROR LIST, A     *
002200*              WARNING LIST AND A ONE-LINE PASS/FAIL SUMMARY.    *
002300*              ERRORS BLOCK USE OF THE MATRIX - WARNINGS DO NOT. *
002400*                                                                *
002500*   INVOKE BY : JCL STEP - READS PARM FOR THE CLIENT-ID TO CHECK.*
002600*                                                                *
002700******************************************************************
002800*    CHANGE LOG                                                 *
002900* DATE     BY   REQUEST  DESCRIPTION                            *
003000* -------- ---- -------- --------------------------------------- *
003100* 09/14/94 PD   CR-0174  ORIGINAL PROGRAM.                       *
003200* 11/02/95 PD   CR-0206  ADDED THE CROSS-BUCKET AVERAGE CHECK    *
003300*                        AFTER AUDIT QUESTIONED WHY BUCKET 1     *
003400*                        SOMETIMES PAID MORE THAN BUCKET 2.      *
003500* 04/18/97 RJM  CR-0241  ADDED PER-ROW 50-PCT CEILING WARNING    *
003600*                        SEPARATE FROM THE PER-BUCKET CEILING    *
003700*                        CHECK DONE AT ADD/EDIT TIME.            *
003800* 06/30/98 AD   CR-0265  Y2K REVIEW - NO WINDOWED DATE FIELDS,   *
003900*                        NO CHANGE REQUIRED.                     *
004000* 02/09/99 AD   CR-0274  Y2K SIGN-OFF RECORDED.                  *
004100* 01/15/02 ML   CR-0320  CLARIFIED OVERLAP CHECK USES            *
004200*                        [COMPA-FROM, COMPA-TO) - A ROW'S OWN    *
004300*                        UPPER BOUND DOES NOT OVERLAP THE NEXT   *
004400*                        ROW'S LOWER BOUND.                      *
004500* 10/21/03 RJM  CR-0344  REPORT NOW PRINTS THE RUN DATE AND      *
004600*                        TIME ON THE BANNER LINE.                *
004700* 03/02/04 SP   CR-0347  ADJUSTMENT-MATRIX-ROW COMPA-RATIO/PCT   *
004800*                        FIELDS REPACKED COMP-3.  RUN COUNTERS  *
004900*                        MOVED FROM WS-COUNTERS GROUP TO         *
005000*                        STANDALONE 77-LEVEL ITEMS, PER SHOP     *
005100*                        STANDARD FOR ORDINARY SCALARS.          *
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT MATRIX-FILE
006400            ASSIGN TO MATRIX01
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS WS-MATRIX-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  MATRIX-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300 COPY CMPMROW.
007400
007500 WORKING-STORAGE SECTION.
007600
007700 01  WS-FILE-STATUS-CODES.
007800     05  WS-MATRIX-STATUS            PIC X(02) VALUE SPACES.
007900         88  WS-MATRIX-OK            VALUE "00".
008000         88  WS-MATRIX-EOF           VALUE "10".
008100     05  FILLER                      PIC X(02) VALUE SPACES.
008200
008300 01  WS-SWITCHES.
008400     05  WS-MATRIX-EOF-SW            PIC X(01) VALUE "N".
008500         88  WS-AT-MATRIX-EOF        VALUE "Y".
008600     05  WS-ROW-FIELDS-VALID-SW      PIC X(01) VALUE "Y".
008700         88  WS-ROW-FIELDS-VALID     VALUE "Y".
008800     05  WS-IS-VALID-SW              PIC X(01) VALUE "Y".
008900         88  WS-MATRIX-IS-VALID      VALUE "Y".
009000     05  FILLER                      PIC X(02) VALUE SPACES.
009100
009200*--- RUN PARAMETER - THE ONE CLIENT-ID BEING CHECKED THIS RUN -
009300*--- SUPPLIED ON SYSIN, SAME CONVENTION AS CMPBULK.
009400 01  PARAM-RECORD.
009500     05  P-CLIENT-ID                 PIC X(20).
009600     05  FILLER                      PIC X(02) VALUE SPACES.
009700
009800 01  WS-RUN-PARAMETERS.
009900     05  WS-RUN-CLIENT-ID            PIC X(20) VALUE SPACES.
010000     05  FILLER                      PIC X(02) VALUE SPACES.
010100
010200*--- STANDALONE RUN COUNTERS - HELD AS 77-LEVEL ITEMS, NOT
010300*--- FOLDED INTO A GROUP, PER THE SHOP'S OWN HABIT FOR ORDINARY
010400*--- SCALARS (SEE WRKSFINL) - CR-0347.
010500 77  WS-MATRIX-ROWS-READ             PIC 9(05) COMP VALUE 0.
010600 77  WS-MATRIX-ROWS-KEPT             PIC 9(05) COMP VALUE 0.
010700 77  WS-ERROR-COUNT                  PIC 9(03) COMP VALUE 0.
010800 77  WS-WARNING-COUNT                PIC 9(03) COMP VALUE 0.
010900
011000*--- ONE SUB-TABLE PER PERFORMANCE BUCKET (1-3), EACH HOLDING UP
011100*--- TO 50 BANDS FOR THE CLIENT BEING CHECKED, LOADED BY
011200*--- 100-LOAD-CLIENT-MATRIX AND SORTED BY COMPA-FROM IN
011300*--- 300-VALIDATE-OVERLAPS-AND-GAPS BEFORE THE GAP/OVERLAP AND
011400*--- MONOTONICITY CHECKS RUN.
011500 01  WS-BUCKET-TABLE.
011600     05  WS-BUCKET-ENTRY OCCURS 3 TIMES INDEXED BY WS-BKT-IDX.
011700         10  WS-BKT-ROW-COUNT        PIC 9(03) COMP VALUE 0.
011800         10  WS-BKT-PCT-LT-5-TOTAL   PIC S9(5)V9(2) COMP
011900                 VALUE 0.
012000         10  WS-BKT-ROW
012100                 OCCURS 50 TIMES INDEXED BY WS-ROW-IDX.
012200             15  WS-ROW-COMPA-FROM   PIC S9(1)V9(2) VALUE 0.
012300             15  WS-ROW-COMPA-TO     PIC S9(1)V9(2) VALUE 0.
012400             15  WS-ROW-PCT-LT-5     PIC S9(3)V9(2) VALUE 0.
012500             15  WS-ROW-PCT-GTE-5    PIC S9(3)V9(2) VALUE 0.
012600*--- ALL-X VIEW USED ONLY TO BLANK THE WHOLE TABLE IN ONE MOVE AT
012700*--- THE START OF A RUN - SEE 000-MAINLINE.
012800 01  WS-BUCKET-TABLE-ALT REDEFINES WS-BUCKET-TABLE.
012900     05  WS-BKT-ALL-X                PIC X(1818).
013000
013100*--- SORT WORK AREAS FOR THE BUBBLE SORT IN 300.
013200 01  WS-SORT-WORK.
013300     05  WS-SORT-OUTER               PIC 9(03) COMP VALUE 0.
013400     05  WS-SORT-INNER               PIC 9(03) COMP VALUE 0.
013500     05  WS-SORT-SWAPPED-SW          PIC X(01) VALUE "N".
013600         88  WS-SORT-SWAPPED         VALUE "Y".
013700     05  WS-SORT-HOLD-FROM           PIC S9(1)V9(2) VALUE 0.
013800     05  WS-SORT-HOLD-TO             PIC S9(1)V9(2) VALUE 0.
013900     05  WS-SORT-HOLD-LT-5           PIC S9(3)V9(2) VALUE 0.
014000     05  WS-SORT-HOLD-GTE-5          PIC S9(3)V9(2) VALUE 0.
014100     05  FILLER                      PIC X(02) VALUE SPACES.
014200
014300 01  WS-CROSS-BUCKET-WORK.
014400     05  WS-BKT-AVERAGE
014500             OCCURS 3 TIMES PIC S9(3)V9(2) COMP VALUE 0.
014600     05  WS-LOWER-BKT                PIC 9(01) COMP VALUE 0.
014700     05  WS-HIGHER-BKT               PIC 9(01) COMP VALUE 0.
014800     05  FILLER                      PIC X(02) VALUE SPACES.
014900
015000*--- REPORT LINE WORK AREAS.
015100 01  WS-REPORT-LINES.
015200     05  WS-RPT-BANNER               PIC X(80) VALUE SPACES.
015300     05  WS-RPT-DETAIL-LINE          PIC X(80) VALUE SPACES.
015400     05  WS-RPT-SUMMARY-LINE         PIC X(80) VALUE SPACES.
015500     05  FILLER                      PIC X(02) VALUE SPACES.
015600
015700*--- RUN DATE/TIME FOR THE REPORT BANNER - SAME REDEFINES IDIOM
015800*--- AS CMPBULK'S BATCH-ID STAMP.
015900 01  WS-SYSTEM-DATE-AND-TIME.
016000     05  WS-CURRENT-DATE             PIC 9(08).
016100     05  WS-CURRENT-TIME             PIC 9(06).
016200 01  WS-SYSTEM-DATE-AND-TIME-R REDEFINES WS-SYSTEM-DATE-AND-TIME.
016300     05  WS-DT-ALL                   PIC X(14).
016400
016500*--- PERCENTAGE-CEILING WARNING THRESHOLD HELD AS A NUMERIC/
016600*--- DISPLAY PAIR VIA REDEFINES SO 706 BELOW'S COMPARE READS
016700*--- THE SAME WAY REGARDLESS OF USAGE, PER THE CMPMLKUP
016800*--- CONVENTION.
016900 01  WS-PCT-CEILING-N                PIC 9(02) VALUE 50.
017000 01  WS-PCT-CEILING-X REDEFINES WS-PCT-CEILING-N
017100                                 PIC X(02).
017200
017300 PROCEDURE DIVISION.
017400
017500 000-MAINLINE.
017600     ACCEPT PARAM-RECORD.
017700     MOVE P-CLIENT-ID TO WS-RUN-CLIENT-ID.
017800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
017900     ACCEPT WS-CURRENT-TIME FROM TIME.
018000     MOVE SPACES TO WS-BKT-ALL-X.
018100
018200     PERFORM 100-LOAD-CLIENT-MATRIX THRU 100-EXIT.
018300     PERFORM 200-VALIDATE-BUCKET-COVERAGE THRU 200-EXIT.
018400     PERFORM 300-VALIDATE-OVERLAPS-AND-GAPS THRU 300-EXIT.
018500     PERFORM 400-VALIDATE-MONOTONICITY THRU 400-EXIT.
018600     PERFORM 500-VALIDATE-COVERAGE-SPAN THRU 500-EXIT.
018700     PERFORM 600-VALIDATE-CROSS-BUCKET-AVERAGES THRU 600-EXIT.
018800     PERFORM 700-VALIDATE-PERCENTAGE-CEILINGS THRU 700-EXIT.
018900     PERFORM 800-PRINT-VALIDATION-REPORT THRU 800-EXIT.
019000
019100     GOBACK.
019200
019300*--- READS EVERY ROW ON THE MATRIX FILE, KEEPS ONLY THE RUN
019400*--- CLIENT'S ACTIVE ROWS AND RUNS EACH KEPT ROW THROUGH THE
019500*--- FIELD-LEVEL VALIDATOR IN 750 (MatrixValidator) BEFORE
019600*--- FILING IT INTO ITS BUCKET'S SUB-TABLE.
019700 100-LOAD-CLIENT-MATRIX.
019800     OPEN INPUT MATRIX-FILE.
019900     IF NOT WS-MATRIX-OK
020000         DISPLAY "CMPMVAL - CANNOT OPEN MATRIX FILE, STATUS = "
020100                 WS-MATRIX-STATUS
020200         SET WS-AT-MATRIX-EOF TO TRUE
020300     END-IF.
020400
020500     PERFORM 110-READ-MATRIX-FILE THRU 110-EXIT.
020600     PERFORM 120-LOAD-ONE-ROW THRU 120-EXIT
020700         UNTIL WS-AT-MATRIX-EOF.
020800
020900     CLOSE MATRIX-FILE.
021000 100-EXIT.
021100     EXIT.
021200
021300 110-READ-MATRIX-FILE.
021400     READ MATRIX-FILE
021500         AT END
021600             SET WS-AT-MATRIX-EOF TO TRUE
021700     END-READ.
021800 110-EXIT.
021900     EXIT.
022000
022100 120-LOAD-ONE-ROW.
022200     ADD 1 TO WS-MATRIX-ROWS-READ.
022300     IF MX-CLIENT-ID = WS-RUN-CLIENT-ID AND MX-ROW-ACTIVE
022400         PERFORM 750-VALIDATE-MATRIX-ROW-FIELDS THRU 750-EXIT
022500         IF WS-ROW-FIELDS-VALID
022600             PERFORM 150-FILE-ROW-INTO-BUCKET THRU 150-EXIT
022700             ADD 1 TO WS-MATRIX-ROWS-KEPT
022800         END-IF
022900     END-IF.
023000     PERFORM 110-READ-MATRIX-FILE THRU 110-EXIT.
023100 120-EXIT.
023200     EXIT.
023300
023400 150-FILE-ROW-INTO-BUCKET.
023500     SET WS-BKT-IDX TO MX-PERF-BUCKET.
023600     IF WS-BKT-ROW-COUNT(WS-BKT-IDX) < 50
023700         ADD 1 TO WS-BKT-ROW-COUNT(WS-BKT-IDX)
023800         SET WS-ROW-IDX TO WS-BKT-ROW-COUNT(WS-BKT-IDX)
023900         MOVE MX-COMPA-FROM
024000             TO WS-ROW-COMPA-FROM(WS-BKT-IDX, WS-ROW-IDX)
024100         MOVE MX-COMPA-TO
024200             TO WS-ROW-COMPA-TO(WS-BKT-IDX, WS-ROW-IDX)
024300         MOVE MX-PCT-LT-5-YEARS
024400             TO WS-ROW-PCT-LT-5(WS-BKT-IDX, WS-ROW-IDX)
024500         MOVE MX-PCT-GTE-5-YEARS
024600             TO WS-ROW-PCT-GTE-5(WS-BKT-IDX, WS-ROW-IDX)
024700     END-IF.
024800 150-EXIT.
024900     EXIT.
025000
025100*--- MATRIXVALIDATOR - FIELD CHECKS ON ONE ROW BEING LOADED, SEE
025200*--- BUSINESS RULES "MATRIX FIELD VALIDATION".  A ROW FAILING
025300*--- THIS CHECK IS LOGGED AS AN ERROR AND EXCLUDED FROM THE
025400*--- GROUP-LEVEL CHECKS BELOW.
025500 750-VALIDATE-MATRIX-ROW-FIELDS.
025600     SET WS-ROW-FIELDS-VALID TO TRUE.
025700
025800     IF MX-PERF-BUCKET < 1 OR MX-PERF-BUCKET > 3
025900         PERFORM 760-LOG-FIELD-ERROR THRU 760-EXIT
026000         SET WS-ROW-FIELDS-VALID TO FALSE
026100         GO TO 750-EXIT
026200     END-IF.
026300
026400     IF MX-COMPA-FROM < 0
026500         PERFORM 760-LOG-FIELD-ERROR THRU 760-EXIT
026600         SET WS-ROW-FIELDS-VALID TO FALSE
026700         GO TO 750-EXIT
026800     END-IF.
026900
027000     IF MX-COMPA-TO NOT > MX-COMPA-FROM
027100         PERFORM 760-LOG-FIELD-ERROR THRU 760-EXIT
027200         SET WS-ROW-FIELDS-VALID TO FALSE
027300         GO TO 750-EXIT
027400     END-IF.
027500
027600     IF MX-COMPA-TO > 10.0
027700         PERFORM 760-LOG-FIELD-ERROR THRU 760-EXIT
027800         SET WS-ROW-FIELDS-VALID TO FALSE
027900         GO TO 750-EXIT
028000     END-IF.
028100
028200     IF MX-PCT-LT-5-YEARS < 0 OR MX-PCT-LT-5-YEARS > 100
028300         PERFORM 760-LOG-FIELD-ERROR THRU 760-EXIT
028400         SET WS-ROW-FIELDS-VALID TO FALSE
028500         GO TO 750-EXIT
028600     END-IF.
028700
028800     IF MX-PCT-GTE-5-YEARS < 0 OR MX-PCT-GTE-5-YEARS > 100
028900         PERFORM 760-LOG-FIELD-ERROR THRU 760-EXIT
029000         SET WS-ROW-FIELDS-VALID TO FALSE
029100         GO TO 750-EXIT
029200     END-IF.
029300
029400*--- PER-BUCKET CEILING - BUCKET 1 <= 15%, BUCKET 2 <= 25%,
029500*--- BUCKET 3 <= 35% - APPLIES TO BOTH PERCENTAGE COLUMNS.
029600     EVALUATE MX-PERF-BUCKET
029700         WHEN 1
029800             IF MX-PCT-LT-5-YEARS > 15 OR MX-PCT-GTE-5-YEARS > 15
029900                 PERFORM 760-LOG-FIELD-ERROR THRU 760-EXIT
030000                 SET WS-ROW-FIELDS-VALID TO FALSE
030100             END-IF
030200         WHEN 2
030300             IF MX-PCT-LT-5-YEARS > 25 OR MX-PCT-GTE-5-YEARS > 25
030400                 PERFORM 760-LOG-FIELD-ERROR THRU 760-EXIT
030500                 SET WS-ROW-FIELDS-VALID TO FALSE
030600             END-IF
030700         WHEN 3
030800             IF MX-PCT-LT-5-YEARS > 35 OR MX-PCT-GTE-5-YEARS > 35
030900                 PERFORM 760-LOG-FIELD-ERROR THRU 760-EXIT
031000                 SET WS-ROW-FIELDS-VALID TO FALSE
031100             END-IF
031200     END-EVALUATE.
031300 750-EXIT.
031400     EXIT.
031500
031600 760-LOG-FIELD-ERROR.
031700     IF WS-ERROR-COUNT < 50
031800         ADD 1 TO WS-ERROR-COUNT
031900         STRING "ROW " DELIMITED SIZE
032000                 MX-MATRIX-ID DELIMITED SPACE
032100                 " FAILS FIELD VALIDATION" DELIMITED SIZE
032200             INTO WS-RPT-DETAIL-LINE
032300         DISPLAY "CMPMVAL - ERROR - " WS-RPT-DETAIL-LINE
032400     END-IF.
032500 760-EXIT.
032600     EXIT.
032700
032800*--- EVERY BUCKET 1-3 MUST HAVE AT LEAST ONE ROW - SEE BUSINESS
032900*--- RULES "MATRIX CONFIGURATION VALIDATION" STEP 2.
033000 200-VALIDATE-BUCKET-COVERAGE.
033100     PERFORM 205-CHECK-COVERAGE-STEP THRU 205-EXIT
033200         VARYING WS-BKT-IDX FROM 1 BY 1
033300             UNTIL WS-BKT-IDX > 3.
033400 200-EXIT.
033500     EXIT.
033600
033700 205-CHECK-COVERAGE-STEP.
033800     IF WS-BKT-ROW-COUNT(WS-BKT-IDX) = 0
033900         ADD 1 TO WS-ERROR-COUNT
034000         DISPLAY "CMPMVAL - ERROR - BUCKET " WS-BKT-IDX
034100                 " HAS NO ACTIVE ROWS FOR THIS CLIENT"
034200     END-IF.
034300 205-EXIT.
034400     EXIT.
034500
034600*--- SORTS EACH BUCKET'S ROWS BY COMPA-FROM (BUBBLE SORT, SMALL N)
034700*--- THEN FLAGS AN OVERLAP ERROR FOR ANY PAIR WHOSE
034800*--- [COMPA-FROM, COMPA-TO) RANGES INTERSECT AND A GAP WARNING
034900*--- BETWEEN CONSECUTIVE SORTED ROWS.
035000 300-VALIDATE-OVERLAPS-AND-GAPS.
035100     PERFORM 305-VALIDATE-ONE-BUCKET-STEP THRU 305-EXIT
035200         VARYING WS-BKT-IDX FROM 1 BY 1
035300             UNTIL WS-BKT-IDX > 3.
035400 300-EXIT.
035500     EXIT.
035600
035700 305-VALIDATE-ONE-BUCKET-STEP.
035800     IF WS-BKT-ROW-COUNT(WS-BKT-IDX) > 1
035900         PERFORM 310-SORT-ONE-BUCKET THRU 310-EXIT
036000         PERFORM 320-CHECK-ONE-BUCKET-OVERLAPS THRU 320-EXIT
036100         PERFORM 330-CHECK-ONE-BUCKET-GAPS THRU 330-EXIT
036200     END-IF.
036300 305-EXIT.
036400     EXIT.
036500
036600 310-SORT-ONE-BUCKET.
036700     SET WS-SORT-SWAPPED TO TRUE.
036800     PERFORM 315-SORT-ONE-PASS THRU 315-EXIT
036900         UNTIL NOT WS-SORT-SWAPPED.
037000 310-EXIT.
037100     EXIT.
037200
037300 315-SORT-ONE-PASS.
037400     SET WS-SORT-SWAPPED TO FALSE.
037500     PERFORM 317-SORT-PASS-STEP THRU 317-EXIT
037600         VARYING WS-ROW-IDX FROM 1 BY 1
037700             UNTIL WS-ROW-IDX >= WS-BKT-ROW-COUNT(WS-BKT-IDX).
037800 315-EXIT.
037900     EXIT.
038000
038100 317-SORT-PASS-STEP.
038200     IF WS-ROW-COMPA-FROM(WS-BKT-IDX, WS-ROW-IDX) >
038300             WS-ROW-COMPA-FROM(WS-BKT-IDX, WS-ROW-IDX + 1)
038400         PERFORM 316-SWAP-ADJACENT-ROWS THRU 316-EXIT
038500         SET WS-SORT-SWAPPED TO TRUE
038600     END-IF.
038700 317-EXIT.
038800     EXIT.
038900
039000 316-SWAP-ADJACENT-ROWS.
039100     MOVE WS-ROW-COMPA-FROM(WS-BKT-IDX, WS-ROW-IDX)
039200         TO WS-SORT-HOLD-FROM.
039300     MOVE WS-ROW-COMPA-TO(WS-BKT-IDX, WS-ROW-IDX)
039400         TO WS-SORT-HOLD-TO.
039500     MOVE WS-ROW-PCT-LT-5(WS-BKT-IDX, WS-ROW-IDX)
039600         TO WS-SORT-HOLD-LT-5.
039700     MOVE WS-ROW-PCT-GTE-5(WS-BKT-IDX, WS-ROW-IDX)
039800         TO WS-SORT-HOLD-GTE-5.
039900
040000     MOVE WS-ROW-COMPA-FROM(WS-BKT-IDX, WS-ROW-IDX + 1)
040100         TO WS-ROW-COMPA-FROM(WS-BKT-IDX, WS-ROW-IDX).
040200     MOVE WS-ROW-COMPA-TO(WS-BKT-IDX, WS-ROW-IDX + 1)
040300         TO WS-ROW-COMPA-TO(WS-BKT-IDX, WS-ROW-IDX).
040400     MOVE WS-ROW-PCT-LT-5(WS-BKT-IDX, WS-ROW-IDX + 1)
040500         TO WS-ROW-PCT-LT-5(WS-BKT-IDX, WS-ROW-IDX).
040600     MOVE WS-ROW-PCT-GTE-5(WS-BKT-IDX, WS-ROW-IDX + 1)
040700         TO WS-ROW-PCT-GTE-5(WS-BKT-IDX, WS-ROW-IDX).
040800
040900     MOVE WS-SORT-HOLD-FROM
041000         TO WS-ROW-COMPA-FROM(WS-BKT-IDX, WS-ROW-IDX + 1).
041100     MOVE WS-SORT-HOLD-TO
041200         TO WS-ROW-COMPA-TO(WS-BKT-IDX, WS-ROW-IDX + 1).
041300     MOVE WS-SORT-HOLD-LT-5
041400         TO WS-ROW-PCT-LT-5(WS-BKT-IDX, WS-ROW-IDX + 1).
041500     MOVE WS-SORT-HOLD-GTE-5
041600         TO WS-ROW-PCT-GTE-5(WS-BKT-IDX, WS-ROW-IDX + 1).
041700 316-EXIT.
041800     EXIT.
041900
042000*--- A ROW'S OWN UPPER BOUND MEETING THE NEXT ROW'S LOWER BOUND IS
042100*--- NOT AN OVERLAP - SEE CR-0320 ABOVE - SO THE TEST IS STRICTLY
042200*--- LESS-THAN, NOT LESS-THAN-OR-EQUAL.
042300 320-CHECK-ONE-BUCKET-OVERLAPS.
042400     PERFORM 321-CHECK-OVERLAP-STEP THRU 321-EXIT
042500         VARYING WS-SORT-OUTER FROM 1 BY 1
042600             UNTIL WS-SORT-OUTER >= WS-BKT-ROW-COUNT(WS-BKT-IDX).
042700 320-EXIT.
042800     EXIT.
042900
043000 321-CHECK-OVERLAP-STEP.
043100     IF WS-ROW-COMPA-TO(WS-BKT-IDX, WS-SORT-OUTER) >
043200             WS-ROW-COMPA-FROM(WS-BKT-IDX, WS-SORT-OUTER + 1)
043300         ADD 1 TO WS-ERROR-COUNT
043400         DISPLAY "CMPMVAL - ERROR - BUCKET " WS-BKT-IDX
043500                 " HAS OVERLAPPING COMPA-RATIO BANDS"
043600     END-IF.
043700 321-EXIT.
043800     EXIT.
043900
044000 330-CHECK-ONE-BUCKET-GAPS.
044100     PERFORM 331-CHECK-GAP-STEP THRU 331-EXIT
044200         VARYING WS-SORT-OUTER FROM 1 BY 1
044300             UNTIL WS-SORT-OUTER >= WS-BKT-ROW-COUNT(WS-BKT-IDX).
044400 330-EXIT.
044500     EXIT.
044600
044700 331-CHECK-GAP-STEP.
044800     IF WS-ROW-COMPA-TO(WS-BKT-IDX, WS-SORT-OUTER) <
044900             WS-ROW-COMPA-FROM(WS-BKT-IDX, WS-SORT-OUTER + 1)
045000         ADD 1 TO WS-WARNING-COUNT
045100         DISPLAY "CMPMVAL - WARNING - BUCKET " WS-BKT-IDX
045200                 " HAS A GAP BETWEEN COMPA-RATIO BANDS"
045300     END-IF.
045400 331-EXIT.
045500     EXIT.
045600
045700*--- WARNS IF PCT-LT-5-YEARS DECREASES FROM ONE SORTED ROW TO THE
045800*--- NEXT HIGHER-COMPA ROW IN THE SAME BUCKET.
045900 400-VALIDATE-MONOTONICITY.
046000     PERFORM 405-MONOTONICITY-BUCKET-STEP THRU 405-EXIT
046100         VARYING WS-BKT-IDX FROM 1 BY 1
046200             UNTIL WS-BKT-IDX > 3.
046300 400-EXIT.
046400     EXIT.
046500
046600 405-MONOTONICITY-BUCKET-STEP.
046700     IF WS-BKT-ROW-COUNT(WS-BKT-IDX) > 1
046800         PERFORM 406-MONOTONICITY-ROW-STEP THRU 406-EXIT
046900             VARYING WS-SORT-OUTER FROM 1 BY 1
047000                 UNTIL WS-SORT-OUTER >=
047100                     WS-BKT-ROW-COUNT(WS-BKT-IDX)
047200     END-IF.
047300 405-EXIT.
047400     EXIT.
047500
047600 406-MONOTONICITY-ROW-STEP.
047700     IF WS-ROW-PCT-LT-5(WS-BKT-IDX, WS-SORT-OUTER) >
047800             WS-ROW-PCT-LT-5(WS-BKT-IDX, WS-SORT-OUTER + 1)
047900         ADD 1 TO WS-WARNING-COUNT
048000         DISPLAY "CMPMVAL - WARNING - BUCKET " WS-BKT-IDX
048100                 " PCT-LT-5-YEARS DECREASES ACROSS BANDS"
048200     END-IF.
048300 406-EXIT.
048400     EXIT.
048500
048600*--- AFTER SORTING, ROW 1'S COMPA-FROM IS THE BUCKET'S MINIMUM AND
048700*--- THE LAST ROW'S COMPA-TO IS THE BUCKET'S MAXIMUM.
048800 500-VALIDATE-COVERAGE-SPAN.
048900     PERFORM 505-COVERAGE-SPAN-STEP THRU 505-EXIT
049000         VARYING WS-BKT-IDX FROM 1 BY 1
049100             UNTIL WS-BKT-IDX > 3.
049200 500-EXIT.
049300     EXIT.
049400
049500 505-COVERAGE-SPAN-STEP.
049600     IF WS-BKT-ROW-COUNT(WS-BKT-IDX) > 0
049700         SET WS-ROW-IDX TO WS-BKT-ROW-COUNT(WS-BKT-IDX)
049800         IF WS-ROW-COMPA-FROM(WS-BKT-IDX, 1) > 0
049900             ADD 1 TO WS-WARNING-COUNT
050000             DISPLAY "CMPMVAL - WARNING - BUCKET " WS-BKT-IDX
050100                     " DOES NOT START COVERAGE AT 0.00"
050200         END-IF
050300         IF WS-ROW-COMPA-TO(WS-BKT-IDX, WS-ROW-IDX) < 2
050400             ADD 1 TO WS-WARNING-COUNT
050500             DISPLAY "CMPMVAL - WARNING - BUCKET " WS-BKT-IDX
050600                     " DOES NOT COVER UP TO 2.00 OR ABOVE"
050700         END-IF
050800     END-IF.
050900 505-EXIT.
051000     EXIT.
051100
051200*--- HIGHER-PERFORMANCE BUCKETS SHOULD NOT AVERAGE A LOWER
051300*--- INCREASE THAN THE BUCKET BELOW THEM - COMPARE (1,2) AND
051400*--- (2,3) - SEE CR-0206 ABOVE.
051500 600-VALIDATE-CROSS-BUCKET-AVERAGES.
051600     PERFORM 605-AVERAGE-ONE-BUCKET-STEP THRU 605-EXIT
051700         VARYING WS-BKT-IDX FROM 1 BY 1
051800             UNTIL WS-BKT-IDX > 3.
051900
052000     PERFORM 615-COMPARE-ADJACENT-STEP THRU 615-EXIT
052100         VARYING WS-LOWER-BKT FROM 1 BY 1
052200             UNTIL WS-LOWER-BKT > 2.
052300 600-EXIT.
052400     EXIT.
052500
052600 605-AVERAGE-ONE-BUCKET-STEP.
052700     MOVE 0 TO WS-BKT-PCT-LT-5-TOTAL(WS-BKT-IDX).
052800     IF WS-BKT-ROW-COUNT(WS-BKT-IDX) > 0
052900         PERFORM 606-SUM-ONE-ROW-STEP THRU 606-EXIT
053000             VARYING WS-ROW-IDX FROM 1 BY 1
053100                 UNTIL WS-ROW-IDX >
053200                     WS-BKT-ROW-COUNT(WS-BKT-IDX)
053300         DIVIDE WS-BKT-PCT-LT-5-TOTAL(WS-BKT-IDX)
053400             BY WS-BKT-ROW-COUNT(WS-BKT-IDX)
053500             GIVING WS-BKT-AVERAGE(WS-BKT-IDX) ROUNDED
053600     END-IF.
053700 605-EXIT.
053800     EXIT.
053900
054000 606-SUM-ONE-ROW-STEP.
054100     ADD WS-ROW-PCT-LT-5(WS-BKT-IDX, WS-ROW-IDX)
054200         TO WS-BKT-PCT-LT-5-TOTAL(WS-BKT-IDX).
054300 606-EXIT.
054400     EXIT.
054500
054600 615-COMPARE-ADJACENT-STEP.
054700     COMPUTE WS-HIGHER-BKT = WS-LOWER-BKT + 1.
054800     IF WS-BKT-ROW-COUNT(WS-LOWER-BKT) > 0
054900             AND WS-BKT-ROW-COUNT(WS-HIGHER-BKT) > 0
055000         IF WS-BKT-AVERAGE(WS-LOWER-BKT) >
055100                 WS-BKT-AVERAGE(WS-HIGHER-BKT)
055200             ADD 1 TO WS-WARNING-COUNT
055300             DISPLAY "CMPMVAL - WARNING - BUCKET " WS-LOWER-BKT
055400                     " AVERAGES MORE THAN BUCKET " WS-HIGHER-BKT
055500         END-IF
055600     END-IF.
055700 615-EXIT.
055800     EXIT.
055900
056000*--- A SINGLE ROW WHOSE PERCENTAGE EXCEEDS 50% IS WARNED ON HERE
056100*--- SEPARATELY FROM THE PER-BUCKET CEILING ENFORCED AT LOAD TIME
056200*--- IN 750 - THIS CHECK RUNS AGAINST EVERY ROW THAT WAS KEPT.
056300 700-VALIDATE-PERCENTAGE-CEILINGS.
056400     PERFORM 705-CEILING-BUCKET-STEP THRU 705-EXIT
056500         VARYING WS-BKT-IDX FROM 1 BY 1
056600             UNTIL WS-BKT-IDX > 3.
056700 700-EXIT.
056800     EXIT.
056900
057000 705-CEILING-BUCKET-STEP.
057100     PERFORM 706-CEILING-ROW-STEP THRU 706-EXIT
057200         VARYING WS-ROW-IDX FROM 1 BY 1
057300             UNTIL WS-ROW-IDX > WS-BKT-ROW-COUNT(WS-BKT-IDX).
057400 705-EXIT.
057500     EXIT.
057600
057700 706-CEILING-ROW-STEP.
057800     IF WS-ROW-PCT-LT-5(WS-BKT-IDX, WS-ROW-IDX) > WS-PCT-CEILING-N
057900             OR WS-ROW-PCT-GTE-5(WS-BKT-IDX, WS-ROW-IDX)
058000                 > WS-PCT-CEILING-N
058100         ADD 1 TO WS-WARNING-COUNT
058200         DISPLAY "CMPMVAL - WARNING - BUCKET " WS-BKT-IDX
058300                 " ROW " WS-ROW-IDX
058400                 " EXCEEDS A 50 PERCENT INCREASE"
058500     END-IF.
058600 706-EXIT.
058700     EXIT.
058800
058900 800-PRINT-VALIDATION-REPORT.
059000     MOVE SPACES TO WS-RPT-BANNER.
059100     STRING "CMPMVAL - MATRIX VALIDATION REPORT FOR CLIENT "
059200                 DELIMITED SIZE
059300             WS-RUN-CLIENT-ID DELIMITED SPACE
059400             " RUN " DELIMITED SIZE
059500             WS-CURRENT-DATE DELIMITED SIZE
059600             " " DELIMITED SIZE
059700             WS-CURRENT-TIME DELIMITED SIZE
059800         INTO WS-RPT-BANNER.
059900     DISPLAY WS-RPT-BANNER.
060000
060100     IF WS-ERROR-COUNT > 0
060200         SET WS-MATRIX-IS-VALID TO FALSE
060300     ELSE
060400         SET WS-MATRIX-IS-VALID TO TRUE
060500     END-IF.
060600
060700     MOVE SPACES TO WS-RPT-SUMMARY-LINE.
060800     STRING "CMPMVAL - ROWS READ " DELIMITED SIZE
060900             WS-MATRIX-ROWS-READ DELIMITED SIZE
061000             " KEPT " DELIMITED SIZE
061100             WS-MATRIX-ROWS-KEPT DELIMITED SIZE
061200             " ERRORS " DELIMITED SIZE
061300             WS-ERROR-COUNT DELIMITED SIZE
061400             " WARNINGS " DELIMITED SIZE
061500             WS-WARNING-COUNT DELIMITED SIZE
061600             " IS-VALID " DELIMITED SIZE
061700             WS-IS-VALID-SW DELIMITED SIZE
061800         INTO WS-RPT-SUMMARY-LINE.
061900     DISPLAY WS-RPT-SUMMARY-LINE.
062000 800-EXIT.
062100     EXIT.
062200
062300 1000-ERROR-RTN.
062400     DISPLAY "CMPMVAL - RUN TERMINATED DUE TO FILE ERROR".
062500     GOBACK.
