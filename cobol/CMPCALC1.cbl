000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    CMPCALC1.
000400 AUTHOR.        J. OKAFOR.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  11/09/91.
000700 DATE-COMPILED. 11/09/91.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   MODULE NAME = CMPCALC1                                       *
001200*                                                                *
001300*   DESCRIPTIVE NAME = SINGLE COMPENSATION CALCULATION           *
001400*                                                                *
001500*   FUNCTION = VALIDATES ONE CALC-REQUEST, COMPUTES THE COMPA-   *
001600*              RATIO AS A SIX-DECIMAL RATIO, MAPS THE PERFORMANCE*
001700*              RATING TO A PERFORMANCE BUCKET, LOOKS UP THE      *
001800*              CALLING CLIENT'S ADJUSTMENT-MATRIX CELL AND       *
001900*              RETURNS A RECOMMENDED NEW SALARY, THE INCREASE    *
002000*              PERCENTAGE APPLIED AND A HUMAN-READABLE COMPA-    *
002100*              RATIO LABEL IN THE CALC-RESPONSE.  A MATRIX CELL  *
002200*              NOT BEING FOUND IS TREATED AS A HARD ERROR ON     *
002300*              THIS PATH - UNLIKE THE BULK ENGINE, THERE IS NO   *
002400*              ZERO-INCREASE DEFAULT HERE.                       *
002500*                                                                *
002600*   INVOKE BY : CALL "CMPCALC1" USING CA1-CLIENT-ID,
002700*               CA1-RATING-SCALE, CALC-REQUEST, CALC-RESPONSE,
002800*               CA1-RETURN-CODE, CA1-ERROR-MESSAGE.
002900*                                                                *
003000******************************************************************
003100*    CHANGE LOG                                                 *
003200* DATE     BY   REQUEST  DESCRIPTION                            *
003300* -------- ---- -------- --------------------------------------- *
003400* 11/09/91 JO   CR-0084  ORIGINAL PROGRAM.                       *
003500* 04/02/92 JO   CR-0096  ADDED WARNING MESSAGE WHEN CURRENT      *
003600*                        SALARY EXCEEDS 3 TIMES MID-OF-SCALE.    *
003700* 09/30/93 KO   CR-0147  MOVED RATING-TO-BUCKET MAPPING OUT TO   *
003800*                        CMPRATE SO CMPBULK COULD SHARE IT.      *
003900* 03/11/96 RJM  CR-0224  MOVED MATRIX CELL SEARCH OUT TO CMPMLKUP*
004000*                        SO CMPBULK COULD SHARE IT.              *
004100* 06/25/98 AD   CR-0263  Y2K REVIEW OF THIS MODULE - NO DATE     *
004200*                        FIELDS PRESENT, NO CHANGE REQUIRED.     *
004300* 02/03/99 AD   CR-0272  Y2K SIGN-OFF RECORDED.                  *
004400* 11/14/01 ML   CR-0311  CLARIFIED COMPA-LABEL OPEN-END RULE FOR *
004500*                        BANDS WHOSE COMPA-TO IS 9.99.           *
004600* 05/19/03 RJM  CR-0340  TRAILING-ZERO STRIP ON COMPA-LABEL      *
004700*                        PERCENTAGES MADE EXPLICIT.              *
004800* 03/02/04 SP   CR-0347  CALC-REQUEST/CALC-RESPONSE SALARY,      *
004900*                        COMPA-RATIO AND PCT FIELDS REPACKED     *
005000*                        COMP-3 TO MATCH SHOP STANDARD FOR       *
005100*                        MONEY/QUANTITY FIELDS - NO LOGIC CHANGE.*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300
006400 01  WS-SWITCHES.
006500     05  WS-REQUEST-VALID-SW         PIC X(01) VALUE "Y".
006600         88  WS-REQUEST-VALID        VALUE "Y".
006700     05  WS-MATRIX-FOUND-SW          PIC X(01) VALUE "N".
006800         88  WS-MATRIX-FOUND         VALUE "Y".
006900     05  WS-NO-DOWNCONVERT-SW        PIC X(01) VALUE "N".
007000     05  FILLER                      PIC X(02) VALUE SPACES.
007100
007200 01  WS-WORK-FIELDS.
007300     05  WS-COMPA-RATIO-6            PIC S9(3)V9(6) VALUE 0.
007400     05  WS-INCREASE-FACTOR          PIC S9(3)V9(6) VALUE 0.
007500     05  WS-PERF-BUCKET              PIC 9(01) VALUE 0.
007600     05  WS-RATING-VALID-SW          PIC X(01) VALUE "N".
007700         88  WS-RATING-VALID         VALUE "Y".
007800     05  WS-SALARY-CEILING           PIC S9(9)V9(2) VALUE 0.
007900     05  FILLER                      PIC X(02) VALUE SPACES.
008000
008100*--- BUILT-LABEL WORK AREA.  THE LOWER/UPPER PERCENTAGE NUMBERS
008200*--- ARE ZERO-PADDED ON EDIT (NO Z-SUPPRESSION) SO THE DECIMAL
008300*--- POINT STAYS IN A FIXED COLUMN FOR THE STRIP LOGIC IN 750/760.
008400 01  WS-LABEL-WORK.
008500     05  WS-LBL-LOWER-PCT            PIC 9(03)V9(02) VALUE 0.
008600     05  WS-LBL-UPPER-PCT            PIC 9(03)V9(02) VALUE 0.
008700     05  WS-LBL-LOWER-EDIT           PIC 999.99.
008800     05  WS-LBL-UPPER-EDIT           PIC 999.99.
008900     05  WS-LBL-BUILD                PIC X(20) VALUE SPACES.
009000     05  FILLER                      PIC X(02) VALUE SPACES.
009100
009200*--- RAW EDITED FORM OF THE LOWER/UPPER LABEL FIGURES BEFORE THE
009300*--- STRIP LOGIC IN 750/760 TRIMS THEM.  HELD AS A CHARACTER
009400*--- REDEFINITION SO THE STRIP PARAGRAPHS CAN WALK IT BOTH WAYS.
009500 01  WS-LABEL-EDIT-AREA.
009600     05  WS-LBL-RAW                  PIC X(08) VALUE SPACES.
009700 01  WS-LABEL-EDIT-AREA-R REDEFINES WS-LABEL-EDIT-AREA.
009800     05  WS-LBL-RAW-CHAR OCCURS 8 TIMES PIC X(01).
009900
010000*--- OPEN-END SENTINEL FOR THE TOP COMPA-LABEL BAND (COMPA-TO =
010100*--- 9.99) - HELD AS A NUMERIC/DISPLAY PAIR VIA REDEFINES SO THE
010200*--- COMPARISON IN 700-BUILD-COMPA-LABEL READS THE SAME WAY
010300*--- REGARDLESS OF USAGE, PER THE CMPMLKUP CONVENTION.
010400 01  WS-LABEL-OPEN-END-N             PIC S9(1)V9(2) VALUE 9.99.
010500 01  WS-LABEL-OPEN-END-X REDEFINES WS-LABEL-OPEN-END-N
010600                                    PIC X(03).
010700
010800*--- ZERO-FLOOR SENTINEL FOR THE MONEY-FIELD PRESENCE/POSITIVITY
010900*--- CHECKS IN 100-VALIDATE-CALC-REQUEST - SAME REDEFINES IDIOM
011000*--- AS ABOVE, KEPT AS ITS OWN PAIR SINCE IT IS COMPARED AGAINST
011100*--- SIGNED MONEY FIELDS RATHER THAN A RATIO.
011200 01  WS-MONEY-FLOOR-N                PIC S9(1)V9(2) VALUE 0.
011300 01  WS-MONEY-FLOOR-X REDEFINES WS-MONEY-FLOOR-N
011400                                    PIC X(03).
011500 01  WS-STRIP-COUNTERS.
011600     05  WS-STRIP-SUB                PIC S9(04) COMP VALUE 0.
011700     05  WS-STRIP-LEN                PIC S9(04) COMP VALUE 0.
011800     05  WS-STRIP-START               PIC S9(04) COMP VALUE 1.
011900     05  FILLER                      PIC X(02) VALUE SPACES.
012000
012100*--- MATRIX LOOKUP LINKAGE WORK AREA - PASSED TO CMPMLKUP.
012200 01  WS-MATRIX-LOOKUP-AREA.
012300     05  WS-LKUP-FILE-NAME           PIC X(08) VALUE "MATRIX01".
012400     05  WS-LKUP-CLIENT-ID           PIC X(20) VALUE SPACES.
012500     05  WS-LKUP-PERF-BUCKET         PIC 9(01) VALUE 0.
012600     05  WS-LKUP-COMPA-RATIO         PIC S9(3)V9(4) VALUE 0.
012700     05  WS-LKUP-FOUND-SW            PIC X(01) VALUE "N".
012800         88  WS-LKUP-FOUND           VALUE "Y".
012900     05  FILLER                      PIC X(02) VALUE SPACES.
013000 COPY CMPMROW REPLACING ==ADJUSTMENT-MATRIX-ROW== BY
013100         ==WS-MATRIX-CELL==, ==MX-== BY ==WM-==.
013200
013300*--- RATING-TO-BUCKET LINKAGE WORK AREA - PASSED TO CMPRATE.
013400 01  WS-RATE-LOOKUP-AREA.
013500     05  WS-RATE-SCALE-CODE          PIC 9(01) VALUE 0.
013600     05  WS-RATE-DOWNCONVERT-SW      PIC X(01) VALUE "N".
013700     05  WS-RATE-RAW-RATING          PIC 9(01) VALUE 0.
013800     05  WS-RATE-PERF-BUCKET         PIC 9(01) VALUE 0.
013900     05  WS-RATE-VALID-SW            PIC X(01) VALUE "N".
014000     05  FILLER                      PIC X(02) VALUE SPACES.
014100
014200 LINKAGE SECTION.
014300 01  CA1-CLIENT-ID                   PIC X(20).
014400 01  CA1-RATING-SCALE                PIC 9(01).
014500 COPY CMPCREQ.
014600 COPY CMPCRSP.
014700 01  CA1-RETURN-CODE                 PIC S9(04) COMP.
014800     88  CA1-REQUEST-OK              VALUE 0.
014900     88  CA1-REQUEST-REJECTED        VALUE 4.
015000 01  CA1-ERROR-MESSAGE               PIC X(80).
015100
015200 PROCEDURE DIVISION USING CA1-CLIENT-ID, CA1-RATING-SCALE,
015300         CALC-REQUEST, CALC-RESPONSE, CA1-RETURN-CODE,
015400         CA1-ERROR-MESSAGE.
015500
015600 000-MAINLINE.
015700     MOVE 0     TO CA1-RETURN-CODE.
015800     MOVE SPACES TO CA1-ERROR-MESSAGE.
015900     MOVE SPACES TO CALC-RESPONSE.
016000     SET WS-REQUEST-VALID TO TRUE.
016100
016200     PERFORM 100-VALIDATE-CALC-REQUEST THRU 100-EXIT.
016300
016400     IF WS-REQUEST-VALID
016500         PERFORM 200-COMPUTE-COMPA-RATIO THRU 200-EXIT
016600         PERFORM 300-MAP-PERFORMANCE-BUCKET THRU 300-EXIT
016700     END-IF.
016800
016900     IF WS-REQUEST-VALID
017000         PERFORM 400-LOOKUP-MATRIX-CELL THRU 400-EXIT
017100     END-IF.
017200
017300     IF WS-REQUEST-VALID AND WS-MATRIX-FOUND
017400         PERFORM 500-SELECT-INCREASE-PCT THRU 500-EXIT
017500         PERFORM 600-COMPUTE-NEW-SALARY THRU 600-EXIT
017600         PERFORM 700-BUILD-COMPA-LABEL THRU 700-EXIT
017700     END-IF.
017800
017900     GOBACK.
018000
018100*--- REJECT THE WHOLE REQUEST IF ANY FIELD FAILS - SEE BUSINESS
018200*--- RULES "SINGLE-CALCULATION VALIDATION".  A SALARY OVER THREE
018300*--- TIMES MID-OF-SCALE IS LOGGED BUT DOES NOT REJECT THE REQUEST.
018400 100-VALIDATE-CALC-REQUEST.
018500     IF CR-CURRENT-SALARY NOT > WS-MONEY-FLOOR-N
018600         MOVE "CMPCALC1 - CURRENT SALARY MUST BE PRESENT AND "
018700            & "POSITIVE" TO CA1-ERROR-MESSAGE
018800         GO TO 100-REJECT
018900     END-IF.
019000
019100     IF CR-MID-OF-SCALE NOT > WS-MONEY-FLOOR-N
019200         MOVE "CMPCALC1 - MID-OF-SCALE MUST BE PRESENT AND "
019300            & "POSITIVE" TO CA1-ERROR-MESSAGE
019400         GO TO 100-REJECT
019500     END-IF.
019600
019700*--- YEARS-EXPERIENCE IS UNSIGNED (PIC 9) SO IT CAN NEVER CARRY
019800*--- A NEGATIVE VALUE - PRESENCE/NON-NEGATIVITY IS THEREFORE
019900*--- ALREADY GUARANTEED BY THE FIELD'S PICTURE.
020000
020100     MOVE CA1-RATING-SCALE       TO WS-RATE-SCALE-CODE.
020200     MOVE "N"                    TO WS-RATE-DOWNCONVERT-SW.
020300     MOVE CR-PERFORMANCE-RATING  TO WS-RATE-RAW-RATING.
020400     CALL "CMPRATE" USING WS-RATE-SCALE-CODE,
020500         WS-RATE-DOWNCONVERT-SW, WS-RATE-RAW-RATING,
020600         WS-RATE-PERF-BUCKET, WS-RATE-VALID-SW.
020700     IF WS-RATE-VALID-SW NOT = "Y"
020800         STRING "CMPCALC1 - PERFORMANCE RATING " DELIMITED SIZE
020900             CR-PERFORMANCE-RATING DELIMITED SIZE
021000             " IS NOT VALID FOR THE CLIENT'S RATING SCALE"
021100                 DELIMITED SIZE
021200             INTO CA1-ERROR-MESSAGE
021300         GO TO 100-REJECT
021400     END-IF.
021500
021600*--- LOG-ONLY WARNING - DOES NOT REJECT THE REQUEST.
021700     MULTIPLY CR-MID-OF-SCALE BY 3 GIVING WS-SALARY-CEILING.
021800     IF CR-CURRENT-SALARY > WS-SALARY-CEILING
021900         DISPLAY "CMPCALC1 - WARNING - EMPLOYEE "
022000                 CR-EMPLOYEE-CODE
022100                 " CURRENT SALARY EXCEEDS 3X MID-OF-SCALE"
022200     END-IF.
022300
022400     GO TO 100-EXIT.
022500
022600 100-REJECT.
022700     SET WS-REQUEST-VALID TO FALSE.
022800     SET CA1-REQUEST-REJECTED TO TRUE.
022900 100-EXIT.
023000     EXIT.
023100
023200*--- SINGLE-CALCULATION PATH KEEPS THE RATIO AS A SIX-DECIMAL
023300*--- DECIMAL FRACTION - NO WHOLE-NUMBER-PERCENT ROUND-TRIP HERE,
023400*--- UNLIKE THE BULK ENGINE.
023500 200-COMPUTE-COMPA-RATIO.
023600     DIVIDE CR-CURRENT-SALARY BY CR-MID-OF-SCALE
023700         GIVING WS-COMPA-RATIO-6 ROUNDED.
023800     MOVE WS-COMPA-RATIO-6 TO CA-COMPA-RATIO.
023900 200-EXIT.
024000     EXIT.
024100
024200 300-MAP-PERFORMANCE-BUCKET.
024300     MOVE WS-RATE-PERF-BUCKET TO WS-PERF-BUCKET.
024400 300-EXIT.
024500     EXIT.
024600
024700*--- NO MATRIX CELL FOUND IS A HARD ERROR ON THIS PATH - SEE
024800*--- BUSINESS RULES "MATRIX LOOKUP".
024900 400-LOOKUP-MATRIX-CELL.
025000     MOVE "MATRIX01"      TO WS-LKUP-FILE-NAME.
025100     MOVE CA1-CLIENT-ID   TO WS-LKUP-CLIENT-ID.
025200     MOVE WS-PERF-BUCKET  TO WS-LKUP-PERF-BUCKET.
025300     MOVE WS-COMPA-RATIO-6 TO WS-LKUP-COMPA-RATIO.
025400
025500     CALL "CMPMLKUP" USING WS-LKUP-FILE-NAME, WS-LKUP-CLIENT-ID,
025600         WS-LKUP-PERF-BUCKET, WS-LKUP-COMPA-RATIO,
025700         WS-LKUP-FOUND-SW, WS-MATRIX-CELL.
025800
025900     IF WS-LKUP-FOUND
026000         SET WS-MATRIX-FOUND TO TRUE
026100     ELSE
026200         SET WS-MATRIX-FOUND TO FALSE
026300         STRING "CMPCALC1 - NO ADJUSTMENT MATRIX FOUND FOR "
026400                 "CLIENT " DELIMITED SIZE
026500             CA1-CLIENT-ID DELIMITED SIZE
026600             INTO CA1-ERROR-MESSAGE
026700         SET CA1-REQUEST-REJECTED TO TRUE
026800     END-IF.
026900 400-EXIT.
027000     EXIT.
027100
027200 500-SELECT-INCREASE-PCT.
027300     IF CR-YEARS-EXPERIENCE < 5
027400         MOVE WM-PCT-LT-5-YEARS  TO CA-INCREASE-PCT
027500     ELSE
027600         MOVE WM-PCT-GTE-5-YEARS TO CA-INCREASE-PCT
027700     END-IF.
027800 500-EXIT.
027900     EXIT.
028000
028100 600-COMPUTE-NEW-SALARY.
028200     COMPUTE WS-INCREASE-FACTOR ROUNDED =
028300         1 + (CA-INCREASE-PCT / 100).
028400     COMPUTE CA-NEW-SALARY ROUNDED =
028500         CR-CURRENT-SALARY * WS-INCREASE-FACTOR.
028600 600-EXIT.
028700     EXIT.
028800
028900*--- LOWER BOUND = COMPA-FROM X 100, UPPER BOUND = COMPA-TO X 100.
029000*--- IF COMPA-TO IS 9.99 THE BAND IS OPEN-ENDED - "<LOWER>%+".
029100*--- OTHERWISE "<LOWER>%-<UPPER>%", BOTH TRIMMED OF TRAILING
029200*--- ZEROS.
029300 700-BUILD-COMPA-LABEL.
029400     COMPUTE WS-LBL-LOWER-PCT = WM-COMPA-FROM * 100.
029500     MOVE WS-LBL-LOWER-PCT TO WS-LBL-LOWER-EDIT.
029600     MOVE WS-LBL-LOWER-EDIT TO WS-LBL-RAW.
029700     PERFORM 750-STRIP-TRAILING-ZEROS THRU 750-EXIT.
029800     PERFORM 760-STRIP-LEADING-ZEROS THRU 760-EXIT.
029900     MOVE SPACES TO WS-LBL-BUILD.
030000     STRING WS-LBL-RAW(WS-STRIP-START:
030100                 WS-STRIP-LEN - WS-STRIP-START + 1) DELIMITED SIZE
030200             "%" DELIMITED SIZE
030300         INTO WS-LBL-BUILD.
030400
030500     IF WM-COMPA-TO NOT < WS-LABEL-OPEN-END-N
030600         STRING WS-LBL-BUILD DELIMITED SPACE
030700                 "+" DELIMITED SIZE
030800             INTO CA-COMPA-LABEL
030900     ELSE
031000         COMPUTE WS-LBL-UPPER-PCT = WM-COMPA-TO * 100.
031100         MOVE WS-LBL-UPPER-PCT TO WS-LBL-UPPER-EDIT.
031200         MOVE WS-LBL-UPPER-EDIT TO WS-LBL-RAW.
031300         PERFORM 750-STRIP-TRAILING-ZEROS THRU 750-EXIT.
031400         PERFORM 760-STRIP-LEADING-ZEROS THRU 760-EXIT.
031500         STRING WS-LBL-BUILD DELIMITED SPACE
031600                 "-" DELIMITED SIZE
031700                 WS-LBL-RAW(WS-STRIP-START:
031800                     WS-STRIP-LEN - WS-STRIP-START + 1)
031900                         DELIMITED SIZE
032000                 "%" DELIMITED SIZE
032100             INTO CA-COMPA-LABEL
032200     END-IF.
032300 700-EXIT.
032400     EXIT.
032500
032600*--- TRIMS TRAILING ZEROS (AND A TRAILING DECIMAL POINT, IF THE
032700*--- WHOLE FRACTION WAS ZERO) FROM THE EDITED NUMBER NOW SITTING
032800*--- IN WS-LBL-RAW, LEAVING THE RESULT LENGTH IN WS-STRIP-LEN.
032900 750-STRIP-TRAILING-ZEROS.
033000     MOVE 8 TO WS-STRIP-LEN.
033100     PERFORM 755-STRIP-TZ-STEP THRU 755-EXIT
033200         VARYING WS-STRIP-SUB FROM 8 BY -1
033300             UNTIL WS-STRIP-SUB < 1.
033400 750-EXIT.
033500     EXIT.
033600
033700 755-STRIP-TZ-STEP.
033800     IF WS-LBL-RAW-CHAR(WS-STRIP-SUB) = " "
033900         MOVE WS-STRIP-SUB TO WS-STRIP-LEN
034000         SUBTRACT 1 FROM WS-STRIP-LEN
034100     ELSE
034200         IF WS-LBL-RAW-CHAR(WS-STRIP-SUB) = "0"
034300             MOVE WS-STRIP-SUB TO WS-STRIP-LEN
034400             SUBTRACT 1 FROM WS-STRIP-LEN
034500         ELSE
034600             IF WS-LBL-RAW-CHAR(WS-STRIP-SUB) = "."
034700                 MOVE WS-STRIP-SUB TO WS-STRIP-LEN
034800                 SUBTRACT 1 FROM WS-STRIP-LEN
034900                 GO TO 750-EXIT
035000             ELSE
035100                 MOVE WS-STRIP-SUB TO WS-STRIP-LEN
035200                 GO TO 750-EXIT
035300             END-IF
035400         END-IF
035500     END-IF.
035600 755-EXIT.
035700     EXIT.
035800
035900*--- TRIMS LEADING ZEROS FROM THE INTEGER PORTION LEFT IN
036000*--- WS-LBL-RAW(1:WS-STRIP-LEN) BY 750, LEAVING THE FIRST
036100*--- SIGNIFICANT CHARACTER'S POSITION IN WS-STRIP-START.  NEVER
036200*--- ADVANCES PAST THE LAST REMAINING CHARACTER, SO A VALUE OF
036300*--- ZERO STILL PRINTS AS A SINGLE "0".
036400 760-STRIP-LEADING-ZEROS.
036500     MOVE 1 TO WS-STRIP-START.
036600     PERFORM 765-STRIP-LZ-STEP THRU 765-EXIT
036700         VARYING WS-STRIP-SUB FROM 1 BY 1
036800             UNTIL WS-STRIP-SUB >= WS-STRIP-LEN
036900                 OR WS-LBL-RAW-CHAR(WS-STRIP-SUB) NOT = "0".
037000 760-EXIT.
037100     EXIT.
037200
037300 765-STRIP-LZ-STEP.
037400     ADD 1 TO WS-STRIP-START.
037500 765-EXIT.
037600     EXIT.
037700
037800 1000-ERROR-RTN.
037900     DISPLAY "CMPCALC1 - " CA1-ERROR-MESSAGE.
038000     GOBACK.
