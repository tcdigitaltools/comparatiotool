000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    CMPBULK.
000400 AUTHOR.        D. STOUT.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  02/20/93.
000700 DATE-COMPILED. 02/20/93.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   MODULE NAME = CMPBULK                                       *
001200*                                                                *
001300*   DESCRIPTIVE NAME = BULK COMPENSATION BATCH ENGINE            *
001400*                                                                *
001500*   FUNCTION = READS A TABULAR EMPLOYEE BATCH (ONE HEADER ROW    *
001600*              FOLLOWED BY ONE EMPLOYEE-ROW PER EMPLOYEE),       *
001700*              EDITS EACH ROW, COMPUTES COMPA-RATIO/PERFORMANCE  *
001800*              BUCKET/MATRIX LOOKUP/NEW SALARY/INCREASE AMOUNT   *
001900*              EXACTLY AS THE SINGLE CALCULATION DOES EXCEPT     *
002000*              WHERE THE BULK RULES EXPLICITLY DIFFER (WHOLE-    *
002100*              NUMBER-PERCENT ROUND-TRIP, ZERO-INCREASE MATRIX   *
002200*              DEFAULT, FIXED-THRESHOLD COMPA LABEL), AND WRITES *
002300*              ONE BULK-ROW-RESULT PER INPUT ROW PLUS A TRAILING *
002400*              BATCH-SUMMARY LINE.  A ROW FAILING EDIT DOES NOT  *
002500*              STOP THE BATCH - IT IS RECORDED WITH ITS ERROR    *
002600*              MESSAGE AND THE BATCH CONTINUES.                  *
002700*                                                                *
002800*   INVOKE BY : JCL STEP - READS PARM FOR THE RUN'S CLIENT-ID.   *
002900*                                                                *
003000******************************************************************
003100*    CHANGE LOG                                                 *
003200* DATE     BY   REQUEST  DESCRIPTION                            *
003300* -------- ---- -------- --------------------------------------- *
003400* 02/20/93 DS   CR-0128  ORIGINAL PROGRAM.                       *
003500* 07/14/94 DS   CR-0168  ADDED BLANK-ROW SKIP ON THE FIRST THREE *
003600*                        COLUMNS (CODE/NAME/TITLE).              *
003700* 01/09/96 RJM  CR-0221  SWITCHED MATRIX-NOT-FOUND HANDLING TO   *
003800*                        ZERO-INCREASE DEFAULT RATHER THAN       *
003900*                        FAILING THE ROW - MATCHES HOW THE       *
004000*                        SINGLE-CALC PROGRAM USED TO WORK BEFORE *
004100*                        CR-0224 TIGHTENED IT THERE.             *
004200* 08/22/97 KO   CR-0249  5-POINT TO 3-POINT RATING DOWN-CONVERT  *
004300*                        ADDED AHEAD OF EDIT FOR CLIENTS STILL   *
004400*                        ON THE 3-POINT SCALE.                  *
004500* 06/11/98 AD   CR-0264  Y2K REVIEW - BATCH-ID STAMP USES A      *
004600*                        4-DIGIT YEAR, NO CHANGE REQUIRED.       *
004700* 02/16/99 AD   CR-0273  Y2K SIGN-OFF RECORDED.                  *
004800* 12/05/01 ML   CR-0315  COMPA-LABEL ON THIS PATH CONFIRMED TO   *
004900*                        USE FIXED THRESHOLDS, NOT THE MATRIX    *
005000*                        ROW'S OWN BAND - DOCUMENTED HERE AFTER  *
005100*                        A RECONCILIATION QUESTION FROM AUDIT.   *
005200* 09/17/03 RJM  CR-0341  ROW-INDEX NOW COUNTS ONLY NON-BLANK     *
005300*                        ROWS, NOT THE HEADER LINE.              *
005400* 03/02/04 SP   CR-0347  EMPLOYEE-ROW/BULK-ROW-RESULT SALARY AND *
005500*                        CALCULATED-COLUMN FIELDS REPACKED       *
005600*                        COMP-3.  220-REJECT NOW ZEROES THE FOUR *
005700*                        CALCULATED COLUMNS FIELD BY FIELD       *
005800*                        INSTEAD OF MOVE SPACES TO THE OLD ALL-X *
005900*                        REDEFINITION, WHICH COMP-3 FIELDS       *
006000*                        CANNOT BE BLANKED THROUGH.              *
006100* 06/03/04 SP   CR-0348  220-EDIT-EMPLOYEE-ROW NO LONGER RE-MOVES*
006200*                        WS-RATE-RAW-RATING TO BR-PERFORMANCE-   *
006300*                        RATING AFTER THE CMPRATE CALL - THAT    *
006400*                        OVERWROTE THE RAW-RATING ECHO WITH      *
006500*                        CMPRATE'S DOWN-CONVERTED VALUE.  ALSO   *
006600*                        ADDED LISTING-FILE (CMPBLST) AS A       *
006700*                        SEPARATE COLUMNAR REPORT FROM THE       *
006800*                        PACKED RESULT-FILE DATA RECORD, WITH    *
006900*                        "ERROR" SUBSTITUTED IN THE FOUR         *
007000*                        CALCULATED COLUMNS ON A FAILED ROW.     *
007100* 08/19/04 SP   CR-0349  330-BUILD-BULK-COMPA-LABEL'S THREE MID- *
007200*                        RANGE LITERALS RESPELLED WITH SPACES   *
007300*                        AROUND THE DASH (71% - 85%, 85% - 100%,*
007400*                        100% - 115%) TO MATCH THE BUSINESS     *
007500*                        RULE WRITE-UP.  BR-COMPA-LABEL WIDENED *
007600*                        X(10) TO X(12) IN CMPBRES TO HOLD THE   *
007700*                        LONGEST OF THE THREE - FILLER TRIMMED  *
007800*                        TWO BYTES TO HOLD RECORD WIDTH AT 325. *
007900******************************************************************
008000
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-390.
008400 OBJECT-COMPUTER. IBM-390.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT EMPLOYEE-FILE
009100            ASSIGN TO EMPIN01
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS IS WS-EMPLOYEE-STATUS.
009400
009500     SELECT RESULT-FILE
009600            ASSIGN TO RESOUT01
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS IS WS-RESULT-STATUS.
009900
010000*--- REPORT-STYLE COLUMNAR LISTING - SEPARATE FROM RESULT-FILE,
010100*--- SEE CMPBLST - CR-0348.
010200     SELECT LISTING-FILE
010300            ASSIGN TO RESLST01
010400            ORGANIZATION IS LINE SEQUENTIAL
010500            FILE STATUS IS WS-LISTING-STATUS.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  EMPLOYEE-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD.
011200 COPY CMPEMPR.
011300
011400 FD  RESULT-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD.
011700 01  RESULT-FILE-REC                 PIC X(325).
011800
011900 FD  LISTING-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD.
012200 COPY CMPBLST.
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  WS-FILE-STATUS-CODES.
012700     05  WS-EMPLOYEE-STATUS          PIC X(02) VALUE SPACES.
012800         88  WS-EMPLOYEE-OK          VALUE "00".
012900         88  WS-EMPLOYEE-EOF         VALUE "10".
013000     05  WS-RESULT-STATUS            PIC X(02) VALUE SPACES.
013100         88  WS-RESULT-OK            VALUE "00".
013200     05  WS-LISTING-STATUS           PIC X(02) VALUE SPACES.
013300         88  WS-LISTING-OK           VALUE "00".
013400     05  FILLER                      PIC X(02) VALUE SPACES.
013500
013600 01  WS-SWITCHES.
013700     05  WS-HEADER-READ-SW           PIC X(01) VALUE "N".
013800         88  WS-HEADER-READ          VALUE "Y".
013900     05  WS-ROW-BLANK-SW             PIC X(01) VALUE "N".
014000         88  WS-ROW-BLANK            VALUE "Y".
014100     05  WS-ROW-VALID-SW             PIC X(01) VALUE "Y".
014200         88  WS-ROW-VALID             VALUE "Y".
014300     05  WS-MATRIX-FOUND-SW          PIC X(01) VALUE "N".
014400         88  WS-MATRIX-FOUND         VALUE "Y".
014500     05  WS-RATING-VALID-SW          PIC X(01) VALUE "N".
014600         88  WS-RATING-VALID          VALUE "Y".
014700     05  FILLER                      PIC X(02) VALUE SPACES.
014800
014900*--- RUN PARAMETERS ARE SUPPLIED ON SYSIN AHEAD OF THE EMPLOYEE
015000*--- FILE - SEE 000-MAINLINE.
015100 01  PARAM-RECORD.
015200     05  P-CLIENT-ID                 PIC X(20).
015300     05  P-RATING-SCALE              PIC 9(01).
015400     05  FILLER                      PIC X(02) VALUE SPACES.
015500
015600 01  WS-RUN-PARAMETERS.
015700     05  WS-RUN-CLIENT-ID            PIC X(20) VALUE SPACES.
015800     05  WS-RUN-RATING-SCALE         PIC 9(01) VALUE 3.
015900     05  FILLER                      PIC X(02) VALUE SPACES.
016000
016100 01  WS-BATCH-COUNTERS.
016200     05  WS-ROW-INDEX                PIC 9(06) COMP VALUE 0.
016300     05  WS-PROCESSED-COUNT          PIC 9(06) COMP VALUE 0.
016400     05  WS-SKIPPED-COUNT            PIC 9(06) COMP VALUE 0.
016500     05  WS-ERROR-COUNT              PIC 9(06) COMP VALUE 0.
016600     05  WS-SUCCESS-COUNT            PIC 9(06) COMP VALUE 0.
016700     05  FILLER                      PIC X(02) VALUE SPACES.
016800
016900 01  WS-WORK-FIELDS.
017000     05  WS-COMPA-RATIO-4            PIC S9(3)V9(4) VALUE 0.
017100     05  WS-COMPA-PCT-WHOLE          PIC S9(3) COMP VALUE 0.
017200     05  WS-COMPA-RATIO-BACK         PIC S9(3)V9(4) VALUE 0.
017300     05  WS-PERF-BUCKET              PIC 9(01) VALUE 0.
017400     05  WS-INCREASE-FACTOR          PIC S9(3)V9(6) VALUE 0.
017500     05  WS-SALARY-CEILING           PIC S9(9)V9(2) VALUE 0.
017600     05  FILLER                      PIC X(02) VALUE SPACES.
017700
017800*--- EDITED WORK FIELDS FOR THE FOUR CALCULATED COLUMNS ON THE
017900*--- COLUMNAR LISTING - 400-WRITE-RESULT-ROW MOVES THE PACKED
018000*--- BULK-ROW-RESULT VALUE THROUGH ONE OF THESE ON A VALID ROW,
018100*--- THEN ON INTO THE LISTING'S ALPHANUMERIC COLUMN; A FAILED
018200*--- ROW GETS THE LITERAL "ERROR" INSTEAD - CR-0348.
018300 01  WS-LISTING-EDIT-FIELDS.
018400     05  WS-LE-COMPA-RATIO           PIC ZZ9.
018500     05  WS-LE-INCREASE-PCT          PIC ZZ9.99-.
018600     05  WS-LE-NEW-SALARY            PIC Z,ZZZ,ZZZ,ZZ9.99-.
018700     05  WS-LE-INCREASE-AMOUNT       PIC Z,ZZZ,ZZZ,ZZ9.99-.
018800     05  FILLER                      PIC X(02) VALUE SPACES.
018900*--- RATING-TO-BUCKET LINKAGE WORK AREA - PASSED TO CMPRATE.
019000 01  WS-RATE-LOOKUP-AREA.
019100     05  WS-RATE-SCALE-CODE          PIC 9(01) VALUE 0.
019200     05  WS-RATE-DOWNCONVERT-SW      PIC X(01) VALUE "Y".
019300     05  WS-RATE-RAW-RATING          PIC 9(01) VALUE 0.
019400     05  WS-RATE-PERF-BUCKET         PIC 9(01) VALUE 0.
019500     05  WS-RATE-VALID-SW            PIC X(01) VALUE "N".
019600     05  FILLER                      PIC X(02) VALUE SPACES.
019700
019800*--- MATRIX LOOKUP LINKAGE WORK AREA - PASSED TO CMPMLKUP.
019900 01  WS-MATRIX-LOOKUP-AREA.
020000     05  WS-LKUP-FILE-NAME           PIC X(08) VALUE "MATRIX01".
020100     05  WS-LKUP-CLIENT-ID           PIC X(20) VALUE SPACES.
020200     05  WS-LKUP-PERF-BUCKET         PIC 9(01) VALUE 0.
020300     05  WS-LKUP-COMPA-RATIO         PIC S9(3)V9(4) VALUE 0.
020400     05  WS-LKUP-FOUND-SW            PIC X(01) VALUE "N".
020500         88  WS-LKUP-FOUND           VALUE "Y".
020600     05  FILLER                      PIC X(02) VALUE SPACES.
020700 COPY CMPMROW REPLACING ==ADJUSTMENT-MATRIX-ROW== BY
020800         ==WS-MATRIX-CELL==, ==MX-== BY ==WM-==.
020900
021000 COPY CMPBRES.
021100 COPY CMPBSUM.
021200
021300*--- DATE/TIME STAMP FOR THE BATCH-ID - SEE 500-WRITE-BATCH-
021400*--- SUMMARY-LINE.  SPLIT INTO THREE GROUPS VIA REDEFINES SO THE
021500*--- YEAR-MONTH-DAY AND HOUR-MINUTE-SECOND PARTS CAN BE MOVED TO
021600*--- BS-ID-RUN-DATE/BS-ID-RUN-TIME IN ONE SHOT EACH.
021700 01  WS-SYSTEM-DATE-AND-TIME.
021800     05  WS-CURRENT-DATE             PIC 9(08).
021900     05  WS-CURRENT-TIME.
022000         10  WS-CURRENT-HHMMSS       PIC 9(06).
022100         10  FILLER                  PIC 9(02).
022200 01  WS-SYSTEM-DATE-AND-TIME-R REDEFINES WS-SYSTEM-DATE-AND-TIME.
022300     05  WS-DT-ALL                   PIC X(16).
022400
022500*--- FIXED COMPA-LABEL THRESHOLDS FOR 330-BUILD-BULK-COMPA-LABEL -
022600*--- HELD AS NUMERIC/DISPLAY PAIRS VIA REDEFINES, SAME IDIOM AS
022700*--- WS-SYSTEM-DATE-AND-TIME ABOVE, SO THE BAND COMPARISONS READ
022800*--- OFF NAMED CONSTANTS RATHER THAN BARE LITERALS.
022900 01  WS-COMPA-THRESHOLD-LOW-N        PIC 9(03) VALUE 71.
023000 01  WS-COMPA-THRESHOLD-LOW-X REDEFINES
023100         WS-COMPA-THRESHOLD-LOW-N    PIC X(03).
023200 01  WS-COMPA-THRESHOLD-HIGH-N       PIC 9(03) VALUE 115.
023300 01  WS-COMPA-THRESHOLD-HIGH-X REDEFINES
023400         WS-COMPA-THRESHOLD-HIGH-N   PIC X(03).
023500
023600 PROCEDURE DIVISION.
023700
023800 000-MAINLINE.
023900     ACCEPT PARAM-RECORD.
024000     MOVE P-CLIENT-ID    TO WS-RUN-CLIENT-ID.
024100     MOVE P-RATING-SCALE TO WS-RUN-RATING-SCALE.
024200     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
024300     ACCEPT WS-CURRENT-TIME FROM TIME.
024400
024500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024600
024700     READ EMPLOYEE-FILE
024800         AT END
024900             SET WS-EMPLOYEE-EOF TO TRUE
025000     END-READ.
025100     IF NOT WS-EMPLOYEE-EOF
025200         SET WS-HEADER-READ TO TRUE
025300         READ EMPLOYEE-FILE
025400             AT END
025500                 SET WS-EMPLOYEE-EOF TO TRUE
025600         END-READ
025700     END-IF.
025800
025900     PERFORM 200-PROCESS-EMPLOYEE-ROWS THRU 200-EXIT
026000         UNTIL WS-EMPLOYEE-EOF.
026100
026200     PERFORM 500-WRITE-BATCH-SUMMARY-LINE THRU 500-EXIT.
026300     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
026400
026500     GOBACK.
026600
026700*--- ONE PASS, ONE INPUT ROW AT A TIME, IN FILE ORDER - NO SORT
026800*--- KEY.  BLANK ROWS ARE COUNTED AND SKIPPED BEFORE THEY EVER
026900*--- REACH 220-EDIT-EMPLOYEE-ROW.
027000 200-PROCESS-EMPLOYEE-ROWS.
027100     PERFORM 210-TEST-ROW-BLANK THRU 210-EXIT.
027200
027300     IF WS-ROW-BLANK
027400         ADD 1 TO WS-SKIPPED-COUNT
027500     ELSE
027600         ADD 1 TO WS-ROW-INDEX
027700         SET WS-ROW-VALID TO TRUE
027800         PERFORM 220-EDIT-EMPLOYEE-ROW THRU 220-EXIT
027900         IF WS-ROW-VALID
028000             PERFORM 300-CALCULATE-ROW THRU 300-EXIT
028100             ADD 1 TO WS-SUCCESS-COUNT
028200         ELSE
028300             ADD 1 TO WS-ERROR-COUNT
028400         END-IF
028500         PERFORM 400-WRITE-RESULT-ROW THRU 400-EXIT
028600     END-IF.
028700
028800     READ EMPLOYEE-FILE
028900         AT END
029000             SET WS-EMPLOYEE-EOF TO TRUE
029100     END-READ.
029200 200-EXIT.
029300     EXIT.
029400
029500*--- A ROW IS BLANK IF ITS FIRST THREE COLUMNS (CODE/NAME/TITLE)
029600*--- ARE ALL BLANK - SEE EMPLOYEE-ROW-BLANK-TEST IN CMPEMPR.
029700 210-TEST-ROW-BLANK.
029800     SET WS-ROW-BLANK TO FALSE
029900     IF ER-BT-LEADING-COLUMNS OF EMPLOYEE-ROW-BLANK-TEST = SPACES
030000         SET WS-ROW-BLANK TO TRUE
030100     END-IF.
030200 210-EXIT.
030300     EXIT.
030400
030500*--- PRESENCE/POSITIVITY EDITS PER BUSINESS RULES "BULK-ROW
030600*--- VALIDATION".  THE 5-POINT TO 3-POINT DOWN-CONVERSION IS
030700*--- APPLIED INSIDE CMPRATE (WS-RATE-DOWNCONVERT-SW = "Y") BEFORE
030800*--- THE RATING IS VALIDATED AGAINST THE CLIENT'S SCALE.
030900 220-EDIT-EMPLOYEE-ROW.
031000     MOVE SPACES TO BR-ERROR-MESSAGE.
031100     MOVE ER-EMPLOYEE-CODE      TO BR-EMPLOYEE-CODE.
031200     MOVE ER-EMPLOYEE-NAME      TO BR-EMPLOYEE-NAME.
031300     MOVE ER-JOB-TITLE          TO BR-JOB-TITLE.
031400     MOVE ER-YEARS-EXPERIENCE   TO BR-YEARS-EXPERIENCE.
031500     MOVE ER-PERFORMANCE-RATING TO BR-PERFORMANCE-RATING.
031600     MOVE ER-CURRENT-SALARY     TO BR-CURRENT-SALARY.
031700     MOVE ER-MID-OF-SCALE       TO BR-MID-OF-SCALE.
031800     MOVE WS-ROW-INDEX          TO BR-ROW-INDEX.
031900
032000     IF ER-EMPLOYEE-CODE = SPACES
032100         MOVE "CMPBULK - EMPLOYEE CODE IS BLANK"
032200             TO BR-ERROR-MESSAGE
032300         GO TO 220-REJECT
032400     END-IF.
032500
032600     IF ER-EMPLOYEE-NAME = SPACES
032700         MOVE "CMPBULK - EMPLOYEE NAME IS BLANK"
032800             TO BR-ERROR-MESSAGE
032900         GO TO 220-REJECT
033000     END-IF.
033100
033200     IF ER-JOB-TITLE = SPACES
033300         MOVE "CMPBULK - JOB TITLE IS BLANK" TO BR-ERROR-MESSAGE
033400         GO TO 220-REJECT
033500     END-IF.
033600
033700     MOVE WS-RUN-RATING-SCALE   TO WS-RATE-SCALE-CODE.
033800     MOVE "Y"                   TO WS-RATE-DOWNCONVERT-SW.
033900     MOVE ER-PERFORMANCE-RATING TO WS-RATE-RAW-RATING.
034000*--- WS-RATE-RAW-RATING IS A SCRATCH COPY, NOT BR-PERFORMANCE-
034100*--- RATING ITSELF - CMPRATE'S 100-DOWNCONVERT-RATING MUTATES
034200*--- THIS FIELD IN PLACE (5/4 TO 3) FOR 3-POINT CLIENTS, AND
034300*--- BR-PERFORMANCE-RATING MUST STAY THE RAW RATING AS ECHOED
034400*--- ABOVE AT 027200 - CR-0348.
034500     CALL "CMPRATE" USING WS-RATE-SCALE-CODE,
034600         WS-RATE-DOWNCONVERT-SW, WS-RATE-RAW-RATING,
034700         WS-RATE-PERF-BUCKET, WS-RATE-VALID-SW.
034800     IF WS-RATE-VALID-SW NOT = "Y"
034900         MOVE "CMPBULK - PERFORMANCE RATING NOT VALID FOR "
035000            & "CLIENT'S RATING SCALE" TO BR-ERROR-MESSAGE
035100         GO TO 220-REJECT
035200     END-IF.
035300
035400     IF ER-CURRENT-SALARY NOT > 0
035500         MOVE "CMPBULK - CURRENT SALARY MUST BE PRESENT AND "
035600            & "POSITIVE" TO BR-ERROR-MESSAGE
035700         GO TO 220-REJECT
035800     END-IF.
035900
036000     IF ER-MID-OF-SCALE NOT > 0
036100         MOVE "CMPBULK - MID-OF-SCALE MUST BE PRESENT AND "
036200            & "POSITIVE" TO BR-ERROR-MESSAGE
036300         GO TO 220-REJECT
036400     END-IF.
036500
036600     GO TO 220-EXIT.
036700
036800 220-REJECT.
036900     SET WS-ROW-VALID TO FALSE.
037000     MOVE ZERO TO BR-COMPA-RATIO, BR-INCREASE-PCT,
037100         BR-NEW-SALARY, BR-INCREASE-AMOUNT.
037200     MOVE SPACES TO BR-COMPA-LABEL.
037300 220-EXIT.
037400     EXIT.
037500
037600*--- WHOLE-NUMBER-PERCENT ROUND-TRIP - SEE BUSINESS RULES
037700*--- "COMPA-RATIO".  THIS CAN SHIFT WHICH BAND A BORDERLINE
037800*--- RATIO FALLS INTO, BY DESIGN OF THE EXISTING SYSTEM - DO NOT
037900*--- "FIX" THIS TO MATCH THE SINGLE-CALCULATION PATH'S ROUNDING.
038000 300-CALCULATE-ROW.
038100     DIVIDE ER-CURRENT-SALARY BY ER-MID-OF-SCALE
038200         GIVING WS-COMPA-RATIO-4 ROUNDED.
038300     COMPUTE WS-COMPA-PCT-WHOLE ROUNDED =
038400         WS-COMPA-RATIO-4 * 100.
038500     MOVE WS-COMPA-PCT-WHOLE TO BR-COMPA-RATIO.
038600
038700     DIVIDE WS-COMPA-PCT-WHOLE BY 100
038800         GIVING WS-COMPA-RATIO-BACK ROUNDED.
038900
039000     MOVE WS-RATE-PERF-BUCKET TO WS-PERF-BUCKET.
039100
039200     MOVE "MATRIX01"        TO WS-LKUP-FILE-NAME.
039300     MOVE WS-RUN-CLIENT-ID  TO WS-LKUP-CLIENT-ID.
039400     MOVE WS-PERF-BUCKET    TO WS-LKUP-PERF-BUCKET.
039500     MOVE WS-COMPA-RATIO-BACK TO WS-LKUP-COMPA-RATIO.
039600     CALL "CMPMLKUP" USING WS-LKUP-FILE-NAME, WS-LKUP-CLIENT-ID,
039700         WS-LKUP-PERF-BUCKET, WS-LKUP-COMPA-RATIO,
039800         WS-LKUP-FOUND-SW, WS-MATRIX-CELL.
039900
040000     IF WS-LKUP-FOUND
040100         SET WS-MATRIX-FOUND TO TRUE
040200         PERFORM 320-APPLY-MATRIX-INCREASE THRU 320-EXIT
040300     ELSE
040400         SET WS-MATRIX-FOUND TO FALSE
040500         MOVE 0 TO BR-INCREASE-PCT
040600         MOVE ER-CURRENT-SALARY TO BR-NEW-SALARY
040700         MOVE 0 TO BR-INCREASE-AMOUNT
040800     END-IF.
040900
041000     PERFORM 330-BUILD-BULK-COMPA-LABEL THRU 330-EXIT.
041100 300-EXIT.
041200     EXIT.
041300
041400 320-APPLY-MATRIX-INCREASE.
041500     IF ER-YEARS-EXPERIENCE < 5
041600         MOVE WM-PCT-LT-5-YEARS  TO BR-INCREASE-PCT
041700     ELSE
041800         MOVE WM-PCT-GTE-5-YEARS TO BR-INCREASE-PCT
041900     END-IF.
042000
042100     COMPUTE WS-INCREASE-FACTOR ROUNDED =
042200         1 + (BR-INCREASE-PCT / 100).
042300     COMPUTE BR-NEW-SALARY ROUNDED =
042400         ER-CURRENT-SALARY * WS-INCREASE-FACTOR.
042500     COMPUTE BR-INCREASE-AMOUNT ROUNDED =
042600         BR-NEW-SALARY - ER-CURRENT-SALARY.
042700 320-EXIT.
042800     EXIT.
042900
043000*--- FIXED THRESHOLDS ON THE WHOLE-NUMBER-PERCENTAGE COMPA-RATIO,
043100*--- INDEPENDENT OF THE MATRIX - A DIFFERENT RULE FROM THE
043200*--- SINGLE-CALCULATION PATH'S MATRIX-DERIVED LABEL (SEE
043300*--- CMPCALC1 700-BUILD-COMPA-LABEL).
043400 330-BUILD-BULK-COMPA-LABEL.
043500     IF BR-COMPA-RATIO < WS-COMPA-THRESHOLD-LOW-N
043600         MOVE "< 71%"        TO BR-COMPA-LABEL
043700     ELSE
043800         IF BR-COMPA-RATIO < 85
043900             MOVE "71% - 85%"    TO BR-COMPA-LABEL
044000         ELSE
044100             IF BR-COMPA-RATIO < 100
044200                 MOVE "85% - 100%" TO BR-COMPA-LABEL
044300             ELSE
044400                 IF BR-COMPA-RATIO < WS-COMPA-THRESHOLD-HIGH-N
044500                     MOVE "100% - 115%" TO BR-COMPA-LABEL
044600                 ELSE
044700                     MOVE "> 115%" TO BR-COMPA-LABEL
044800                 END-IF
044900             END-IF
045000         END-IF
045100     END-IF.
045200 330-EXIT.
045300     EXIT.
045400
045500 400-WRITE-RESULT-ROW.
045600     WRITE RESULT-FILE-REC FROM BULK-ROW-RESULT.
045700     PERFORM 410-BUILD-LISTING-LINE THRU 410-EXIT.
045800     WRITE BULK-LISTING-LINE.
045900 400-EXIT.
046000     EXIT.
046100
046200*--- THE FOUR CALCULATED COLUMNS CARRY THE LITERAL "ERROR" ON A
046300*--- FAILED ROW, PER THE REPORT SPEC, RATHER THAN THE ZEROES
046400*--- 220-REJECT LEAVES IN BULK-ROW-RESULT FOR THE DATA FILE -
046500*--- CR-0348.
046600 410-BUILD-LISTING-LINE.
046700     MOVE BR-EMPLOYEE-CODE      TO BL-EMPLOYEE-CODE.
046800     MOVE BR-EMPLOYEE-NAME      TO BL-EMPLOYEE-NAME.
046900     MOVE BR-JOB-TITLE          TO BL-JOB-TITLE.
047000     MOVE BR-YEARS-EXPERIENCE   TO BL-YEARS-EXPERIENCE.
047100     MOVE BR-PERFORMANCE-RATING TO BL-PERFORMANCE-RATING.
047200     MOVE BR-CURRENT-SALARY     TO BL-CURRENT-SALARY.
047300     MOVE BR-MID-OF-SCALE       TO BL-MID-OF-SCALE.
047400
047500     IF WS-ROW-VALID
047600         MOVE BR-COMPA-RATIO      TO WS-LE-COMPA-RATIO
047700         MOVE WS-LE-COMPA-RATIO   TO BL-COMPA-RATIO
047800         MOVE BR-INCREASE-PCT     TO WS-LE-INCREASE-PCT
047900         MOVE WS-LE-INCREASE-PCT  TO BL-INCREASE-PCT
048000         MOVE BR-NEW-SALARY       TO WS-LE-NEW-SALARY
048100         MOVE WS-LE-NEW-SALARY    TO BL-NEW-SALARY
048200         MOVE BR-INCREASE-AMOUNT  TO WS-LE-INCREASE-AMOUNT
048300         MOVE WS-LE-INCREASE-AMOUNT TO BL-INCREASE-AMOUNT
048400     ELSE
048500         MOVE "ERROR" TO BL-COMPA-RATIO, BL-INCREASE-PCT,
048600             BL-NEW-SALARY, BL-INCREASE-AMOUNT
048700     END-IF.
048800 410-EXIT.
048900     EXIT.
049000
049100*--- BS-BATCH-ID IS THE PROGRAM NAME FOLLOWED BY THE RUN DATE AND
049200*--- TIME, BUILT VIA THE BS-BATCH-ID-STAMP REDEFINITION IN
049300*--- CMPBSUM SO THE MOVE IS DONE IN ONE SHOT PER PART.
049400 500-WRITE-BATCH-SUMMARY-LINE.
049500     MOVE "CMPBULK."       TO BS-ID-PROGRAM-TAG.
049600     MOVE WS-CURRENT-DATE  TO BS-ID-RUN-DATE.
049700     MOVE WS-CURRENT-HHMMSS TO BS-ID-RUN-TIME.
049800     ADD WS-SUCCESS-COUNT WS-ERROR-COUNT
049900         GIVING WS-PROCESSED-COUNT.
050000     MOVE WS-PROCESSED-COUNT TO BS-TOTAL-ROWS.
050100     MOVE WS-SUCCESS-COUNT   TO BS-SUCCESS-COUNT.
050200     MOVE WS-ERROR-COUNT     TO BS-ERROR-COUNT.
050300     WRITE RESULT-FILE-REC FROM BATCH-SUMMARY.
050400 500-EXIT.
050500     EXIT.
050600
050700 800-OPEN-FILES.
050800     OPEN INPUT EMPLOYEE-FILE.
050900     IF NOT WS-EMPLOYEE-OK
051000         DISPLAY "CMPBULK - CANNOT OPEN EMPLOYEE FILE, STATUS = "
051100                 WS-EMPLOYEE-STATUS
051200         SET WS-EMPLOYEE-EOF TO TRUE
051300     END-IF.
051400
051500     OPEN OUTPUT RESULT-FILE.
051600     IF NOT WS-RESULT-OK
051700         DISPLAY "CMPBULK - CANNOT OPEN RESULT FILE, STATUS = "
051800                 WS-RESULT-STATUS
051900         SET WS-EMPLOYEE-EOF TO TRUE
052000     END-IF.
052100
052200     OPEN OUTPUT LISTING-FILE.
052300     IF NOT WS-LISTING-OK
052400         DISPLAY "CMPBULK - CANNOT OPEN LISTING FILE, STATUS = "
052500                 WS-LISTING-STATUS
052600         SET WS-EMPLOYEE-EOF TO TRUE
052700     END-IF.
052800 800-EXIT.
052900     EXIT.
053000
053100 900-CLOSE-FILES.
053200     CLOSE EMPLOYEE-FILE.
053300     CLOSE RESULT-FILE.
053400     CLOSE LISTING-FILE.
053500 900-EXIT.
053600     EXIT.
053700
053800 1000-ERROR-RTN.
053900     DISPLAY "CMPBULK - RUN TERMINATED DUE TO FILE ERROR".
054000     GOBACK.
